000100*--------------------------------------------------------------*
000110*    SWNWSTT - WS-STA-TABLE WORKING COPY                        *
000120*    CAPWEST SECURITIES - SWING TRADING DESK BATCH SUITE        *
000130*                                                              *
000131*    Whole-file snapshot of TRDSTAT loaded at the start of a    *
000132*    run and rewritten in full at the end, same convention as   *
000133*    WS-TRD-TABLE.  COPYed into WORKING-STORAGE only.            *
000134*--------------------------------------------------------------*
000150*
000200 01  WS-STA-TABLE.
000210     05  WS-STA-ROW-COUNT            PIC S9(4) COMP VALUE +0.
000220     05  WS-STA-ROW OCCURS 0 TO 2000 TIMES
000230                DEPENDING ON WS-STA-ROW-COUNT
000240                INDEXED BY WS-STA-IDX.
000250         10  WS-STA-ROW-REC          PIC X(60).

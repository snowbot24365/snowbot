000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. SWNSELL.
000120 AUTHOR.       M T SATO.
000130 INSTALLATION. CAPWEST SECURITIES - EDP.
000140 DATE-WRITTEN. APRIL 1991.
000150 DATE-COMPILED.
000160 SECURITY.     CAPWEST INTERNAL USE ONLY - EDP DISTRIBUTION LIST.
000170*********************************************************************
000180* PROGRAM:  SWNSELL
000190*           CAPWEST SECURITIES - SWING TRADING DESK BATCH SUITE
000200*
000210* Intraday sell-decision driver.  Runs against every position on
000220* file in TRADE-STATUS with TRADE-TYPE = 'BS' for today, refreshes
000230* each holding's current price off the broker's live quote, gates
000240* out positions too small to act on, applies the desk's take-profit
000250* /trailing-stop and loss-cut rule, and closes the position out with
000260* a TRADE-STATUS rewrite plus a TRADE-HISTORY entry.  Meant to be
000270* run several times an hour off the on-line quote drop, same as
000280* SWNBUY - a position already sold today simply is not TRADE-TYPE
000290* 'BS' any more, so a re-run cannot double-sell it.
000300*********************************************************************
000310*     FILES
000320*
000330*     LIVEQUOT - broker current-price extract, input, sequential,
000340*                loaded whole at 900-OPEN-FILES.
000350*     TRDINFO  - ITEM-TRADE-INFO snapshot, loaded whole at
000360*                900-OPEN-FILES, rewritten whole at
000370*                950-CLOSE-FILES.
000380*     TRDSTAT  - TRADE-STATUS snapshot (current holdings), loaded
000390*                whole at 900-OPEN-FILES and driven directly off
000400*                that table, rewritten whole at 950-CLOSE-FILES.
000410*     TRDHIST  - TRADE-HISTORY log, held OPEN EXTEND for the run so
000420*                new sell entries post as they are placed.
000430*********************************************************************
000440*     COPYBOOKS
000450*
000460*     SWNWLIV - SWNL-QUOTE-REC layout.
000470*     SWNWHST - TRADE-HISTORY-REC layout.
000480*     SWNWTRD - ITEM-TRADE-INFO-REC layout.
000490*     SWNWTRT - WS-TRD-TABLE, whole-file TRDINFO snapshot.
000500*     SWNWSTT - WS-STA-TABLE, whole-file TRDSTAT snapshot.
000510*     SWNWPRM - desk-configured thresholds.
000520*     SWNWDBG - common run-control fields.
000530*********************************************************************
000540*     AMENDMENT HISTORY
000550*
000560*      DATE       AUTHOR   REQUEST   DESCRIPTION
000570*
000580*      04/22/91   MTS      ORIG      INITIAL RELEASE - TAKE-PROFIT
000590*                                    AND LOSS-CUT ONLY, NO TRAILING
000600*                                    STOP AND NO MINIMUM-POSITION
000610*                                    GATE.
000620*      09/14/93   MTS      PR0331    ADDED TRAILING STOP AT S1 SO A
000630*                                    RUNNER IS NOT SOLD THE MOMENT
000640*                                    UP-RATE IS TOUCHED.
000650*      02/03/96   DKP      PR0398    ADDED MINIMUM-POSITION GATE -
000660*                                    A PARTIAL FILL WAS BEING SOLD
000670*                                    BEFORE THE DESK FINISHED
000680*                                    BUILDING THE FULL POSITION.
000690*      08/09/98   MTS      Y2K01     EXPANDED TRADE-DATE FIELDS TO
000700*                                    CCYYMMDD, WAS YYMMDD.
000710*      02/01/99   MTS      Y2K02     VERIFIED CENTURY WINDOW ON ALL
000720*                                    DATE COMPARE LOGIC.
000730*      04/11/02   JHN      PR0485    LIVEQUOT FIELDS NOW ARRIVE AS
000740*                                    EDITED TEXT FROM THE NEW VENDOR
000750*                                    FEED - ADDED 900-NUMERIC-EDIT
000760*                                    DEFENSIVE PARSE.
000770*      11/19/09   CQO      PR0571    DRIVER NOW WALKS TRADE-STATUS
000780*                                    DIRECTLY INSTEAD OF RE-SCANNING
000790*                                    ITEM-TRADE-INFO FOR YN-
000800*                                    POSSIBILITY, TO MATCH SWNBUY'S
000810*                                    PR0565 CHANGE.
000820*      05/14/12   CQO      PR0604    PRICE REFRESH NOW CALLS SWNPIVT
000830*                                    DIRECTLY IN PRICE-ONLY MODE
000840*                                    INSTEAD OF JUST STAMPING
000850*                                    STCK-PRPR IN LINE.
000860*      09/17/13   CQO      PR0743    STOP-LINE NOW FALLS BACK TO THE
000870*                                    AVERAGE OF S2/S3 WHEN S1 IS
000880*                                    NULL - COMPANION FIX TO
000890*                                    SWNPIVT PR0730/PR0741.
000900*********************************************************************
000910
000920 ENVIRONMENT DIVISION.
000930 CONFIGURATION SECTION.
000940 SPECIAL-NAMES.
000950     C01 IS TOP-OF-FORM.
000960 INPUT-OUTPUT SECTION.
000970 FILE-CONTROL.
000980
000990 SELECT LIVEQUOT ASSIGN TO LIVEQUOT
001000     ACCESS IS SEQUENTIAL
001010     FILE STATUS  IS  WS-LIVEQUOT-STATUS.
001020
001030 SELECT TRDINFO  ASSIGN TO TRDINFO
001040     ACCESS IS SEQUENTIAL
001050     FILE STATUS  IS  WS-TRDINFO-STATUS.
001060
001070 SELECT TRDSTAT  ASSIGN TO TRDSTAT
001080     ACCESS IS SEQUENTIAL
001090     FILE STATUS  IS  WS-TRDSTAT-STATUS.
001100
001110 SELECT TRDHIST  ASSIGN TO TRDHIST
001120     ACCESS IS SEQUENTIAL
001130     FILE STATUS  IS  WS-TRDHIST-STATUS.
001140
001150*********************************************************************
001160 DATA DIVISION.
001170 FILE SECTION.
001180
001190 FD  LIVEQUOT
001200     LABEL RECORDS ARE STANDARD
001210     RECORDING MODE IS F.
001220     COPY SWNWLIV.
001230
001240 FD  TRDINFO
001250     LABEL RECORDS ARE STANDARD
001260     RECORDING MODE IS F.
001270 01  TRDINFO-REC                     PIC X(160).
001280*
001290*    House habit - a 14-byte key-only view of the TRDINFO record
001300*    for the whole-file rewrite at 952-REWRITE-TRDINFO-TABLE,
001310*    matching the WS-SEARCH-KEY shape used elsewhere in the
001320*    buy/sell pair.
001330*
001340 01  TRDINFO-ALT-REC REDEFINES TRDINFO-REC.
001350     05  TRDINFO-ALT-KEY             PIC X(14).
001360     05  FILLER                      PIC X(146).
001370
001380 FD  TRDSTAT
001390     LABEL RECORDS ARE STANDARD
001400     RECORDING MODE IS F.
001410 01  TRDSTAT-REC                     PIC X(60).
001420
001430 FD  TRDHIST
001440     LABEL RECORDS ARE STANDARD
001450     RECORDING MODE IS F.
001460     COPY SWNWHST.
001470
001480*********************************************************************
001490 WORKING-STORAGE SECTION.
001500*
001510 01  WS-RUN-CONTROL.
001520     COPY SWNWDBG.
001530*
001540 01  WS-FIELDS.
001550     05  WS-LIVEQUOT-STATUS       PIC X(2) VALUE SPACES.
001560     05  WS-TRDINFO-STATUS        PIC X(2) VALUE SPACES.
001570     05  WS-TRDSTAT-STATUS        PIC X(2) VALUE SPACES.
001580     05  WS-TRDHIST-STATUS        PIC X(2) VALUE SPACES.
001590     05  WS-LIVEQUOT-EOF          PIC X    VALUE 'N'.
001600*
001610*    Desk-configured thresholds (see house note in SWNWPRM).
001620*
001630 01  WS-PARMS.
001640     COPY SWNWPRM.
001650*
001660*    Whole-file working copies of TRDINFO and TRDSTAT - this
001670*    driver's main loop walks WS-STA-TABLE directly rather than
001680*    scanning ITEM-TRADE-INFO for flagged candidates (PR0571).
001690*
001700     COPY SWNWTRT.
001710     COPY SWNWSTT.
001720*
001730*    Whole-file working copy of TRDHIST, appended to on disk as
001740*    sell orders are placed - the table itself is never rewritten.
001750*
001760 01  WS-HIST-TABLE.
001770     05  WS-HIST-ROW-COUNT           PIC S9(4) COMP VALUE +0.
001780     05  WS-HIST-ROW OCCURS 0 TO 5000 TIMES
001790                DEPENDING ON WS-HIST-ROW-COUNT
001800                INDEXED BY WS-HIST-IDX.
001810         10  WS-HIST-ROW-REC          PIC X(150).
001820*
001830*    Whole-file working copy of LIVEQUOT's quote rows, edited to
001840*    packed numeric by 900-NUMERIC-EDIT as they are loaded (see
001850*    PR0485 note above) - the balance header row carries nothing
001860*    this driver needs and is skipped on load.
001870*
001880 01  WS-LIVE-TABLE.
001890     05  WS-LIVE-ROW-COUNT           PIC S9(4) COMP VALUE +0.
001900     05  WS-LIVE-ROW OCCURS 0 TO 3000 TIMES
001910                DEPENDING ON WS-LIVE-ROW-COUNT
001920                INDEXED BY WS-LIVE-IDX.
001930         10  WS-LIVE-ITEM-CD          PIC X(6).
001940         10  WS-LIVE-CURR-PRICE       PIC S9(9) COMP-3.
001950         10  WS-LIVE-TODAY-OPRC       PIC S9(9) COMP-3.
001960         10  WS-LIVE-TODAY-HGPR       PIC S9(9) COMP-3.
001970         10  WS-LIVE-TODAY-LWPR       PIC S9(9) COMP-3.
001980*
001990 01  WS-SCAN-FIELDS.
002000     05  WS-TRD-SUB                  PIC S9(4) COMP VALUE +0.
002010     05  WS-STA-SUB                  PIC S9(4) COMP VALUE +0.
002020     05  WS-LIVE-SUB                 PIC S9(4) COMP VALUE +0.
002030     05  WS-SEARCH-KEY.
002040         10  WS-SEARCH-ITEM           PIC X(6).
002050         10  WS-SEARCH-DATE           PIC X(8).
002060     05  WS-LIVE-FOUND-SW             PIC X VALUE 'N'.
002070     05  WS-TRD-FOUND-SW              PIC X VALUE 'N'.
002080*
002090*    House habit - the profit-rate, stop-line and notional work
002100*    fields restated as edited views for the desk's debug DISPLAY
002110*    (999-DEBUG-DUMP, not called in production).
002120*
002130 01  WS-CALC-FIELDS.
002140     05  WS-CURR-PRICE               PIC S9(9)  COMP-3 VALUE +0.
002150     05  WS-SELL-OK-SW               PIC X VALUE 'Y'.
002160     05  WS-PROFIT-RATE              PIC S9(3)V99 COMP-3 VALUE +0.
002170     05  WS-STOP-LINE-PRICE          PIC S9(9)  COMP-3 VALUE +0.
002180     05  WS-NOTIONAL                 PIC S9(12) COMP-3 VALUE +0.
002190     05  WS-MIN-NOTIONAL             PIC S9(12) COMP-3 VALUE +0.
002200*
002210 01  WS-PROFIT-DISPLAY REDEFINES WS-PROFIT-RATE.
002220     05  FILLER                      PIC X(5).
002230*
002240 01  WS-STOP-LINE-DISPLAY REDEFINES WS-STOP-LINE-PRICE.
002250     05  FILLER                      PIC X(5).
002260*
002270 01  WS-NOTIONAL-DISPLAY REDEFINES WS-NOTIONAL.
002280     05  FILLER                      PIC X(7).
002290*
002300 01  WS-CLOCK-TIME.
002310     05  WS-CLOCK-HHMMSS             PIC 9(6).
002320     05  WS-CLOCK-HS                 PIC 9(2).
002330*
002340*    900-NUMERIC-EDIT work fields - shared by every LIVEQUOT price
002350*    field (see PR0485 note above).
002360*
002370 01  WS-NUMERIC-EDIT-FIELDS.
002380     05  WS-EDIT-IN                  PIC X(9).
002390     05  WS-EDIT-OUT                 PIC S9(9) COMP-3 VALUE +0.
002400*
002410*    LINKAGE-shaped work areas passed BY CONTENT to the pivot
002420*    subroutine - see SWNPIVT header for the parameter layout.
002430*    LK-PRIOR-OHLC is not used by LK-MODE 'P' but is still passed
002440*    since SWNPIVT's linkage always expects it.
002450*
002460 01  WS-PIVOT-PRIOR-OHLC.
002470     05  WS-PIVOT-PRIOR-HIGH         PIC S9(9) COMP-3 VALUE +0.
002480     05  WS-PIVOT-PRIOR-LOW          PIC S9(9) COMP-3 VALUE +0.
002490     05  WS-PIVOT-PRIOR-CLOSE        PIC S9(9) COMP-3 VALUE +0.
002500*
002510 01  WS-PIVOT-TODAY-OHLC.
002520     05  WS-PIVOT-TODAY-OPEN         PIC S9(9) COMP-3 VALUE +0.
002530     05  WS-PIVOT-TODAY-HIGH         PIC S9(9) COMP-3 VALUE +0.
002540     05  WS-PIVOT-TODAY-LOW          PIC S9(9) COMP-3 VALUE +0.
002550     05  WS-PIVOT-CURR-PRICE         PIC S9(9) COMP-3 VALUE +0.
002560*
002570 01  WS-PIVOT-MODE                   PIC X VALUE 'P'.
002580 01  WS-PIVOT-CD-TYPE                PIC X(2) VALUE 'SW'.
002590*
002600*********************************************************************
002610 PROCEDURE DIVISION.
002620*********************************************************************
002630
002640 000-MAIN.
002650     MOVE 'SWNSELL ' TO WS-RUN-PROGRAM-NAME.
002660     ACCEPT WS-RUN-DATE FROM DATE.
002670     DISPLAY 'SWNSELL STARTED - RUN DATE ' WS-RUN-DATE.
002680
002690     PERFORM 900-OPEN-FILES.
002700
002710     IF WS-STA-ROW-COUNT = 0
002720         GO TO 000-SKIP-PROCESSING.
002730
002740     SET WS-STA-IDX TO 1.
002750     PERFORM 100-PROCESS-HOLDING THROUGH 100-EXIT
002760             UNTIL WS-STA-IDX > WS-STA-ROW-COUNT.
002770
002780 000-SKIP-PROCESSING.
002790     PERFORM 950-CLOSE-FILES.
002800
002810     DISPLAY 'SWNSELL ENDED - READ ' WS-RUN-RECS-IN
002820             ' SOLD ' WS-RUN-RECS-OUT
002830             ' SKIPPED ' WS-RUN-RECS-SKIPPED.
002840     GOBACK.
002850
002860 100-PROCESS-HOLDING.
002870     SET WS-STA-SUB TO WS-STA-IDX.
002880     MOVE WS-STA-ROW-REC (WS-STA-IDX) TO SWNH-STATUS-REC.
002890     SET WS-STA-IDX UP BY 1.
002900     IF SWNH-TRADE-DATE NOT = WS-RUN-DATE OR NOT SWNH-HOLDING
002910         GO TO 100-EXIT.
002920     ADD +1 TO WS-RUN-RECS-IN.
002930     MOVE 'Y'          TO WS-SELL-OK-SW.
002940     MOVE SWNH-ITEM-CD TO WS-SEARCH-ITEM.
002950     MOVE WS-RUN-DATE  TO WS-SEARCH-DATE.
002960*
002970*    Gate 1 - a live quote must be on file for this item.
002980*
002990     PERFORM 106-FIND-LIVE-QUOTE THROUGH 106-EXIT.
003000     IF WS-SELL-OK-SW = 'N'
003010         ADD +1 TO WS-RUN-RECS-SKIPPED
003020         GO TO 100-EXIT.
003030*
003040*    Gate 2 - the bought price on file must be usable (defensive -
003050*    a zero bought price would blow up 110-COMPUTE-PROFIT-RATE).
003060*
003070     IF SWNH-TRADE-PRICE (WS-STA-SUB) NOT > 0
003080         ADD +1 TO WS-RUN-RECS-SKIPPED
003090         GO TO 100-EXIT.
003100     PERFORM 110-COMPUTE-PROFIT-RATE THROUGH 110-EXIT.
003110*
003120*    Refresh this item's live price into ITEM-TRADE-INFO before
003130*    the sell rule is tested (PR0604) - Gate 3, the S1/S2/S3 bands
003140*    the rule needs must be on file for this item.
003150*
003160     PERFORM 120-REFRESH-LIVE-PRICE THROUGH 120-EXIT.
003170     IF WS-SELL-OK-SW = 'N'
003180         ADD +1 TO WS-RUN-RECS-SKIPPED
003190         GO TO 100-EXIT.
003200*
003210*    Gate 4 - the minimum-position gate (PR0398).
003220*
003230     PERFORM 130-MIN-POSITION-GATE THROUGH 130-EXIT.
003240     IF WS-SELL-OK-SW = 'N'
003250         ADD +1 TO WS-RUN-RECS-SKIPPED
003260         GO TO 100-EXIT.
003270*
003280*    Gate 5 - the take-profit/trailing-stop/loss-cut rule, unless
003290*    the desk's test switch is forcing a sell for a dry run.
003300*
003310     IF WS-PARM-FORCE-SELL
003320         GO TO 145-SKIP-SELL-RULE.
003330     PERFORM 140-APPLY-SELL-RULE THROUGH 140-EXIT.
003340     IF WS-SELL-OK-SW = 'N'
003350         ADD +1 TO WS-RUN-RECS-SKIPPED
003360         GO TO 100-EXIT.
003370 145-SKIP-SELL-RULE.
003380     PERFORM 150-PLACE-SELL-ORDER THROUGH 150-EXIT.
003390     ADD +1 TO WS-RUN-RECS-OUT.
003400 100-EXIT.
003410     EXIT.
003420
003430 106-FIND-LIVE-QUOTE.
003440     PERFORM 715-SCAN-LIVE-FOR-ITEM THROUGH 715-EXIT.
003450     IF WS-LIVE-FOUND-SW NOT = 'Y'
003460         MOVE 'N' TO WS-SELL-OK-SW
003470         GO TO 106-EXIT.
003480     MOVE WS-LIVE-CURR-PRICE (WS-LIVE-SUB) TO WS-CURR-PRICE.
003490     IF WS-CURR-PRICE NOT > 0
003500         MOVE 'N' TO WS-SELL-OK-SW.
003510 106-EXIT.
003520     EXIT.
003530
003540 110-COMPUTE-PROFIT-RATE.
003550*
003560*    The one rounded figure in the whole suite (per the desk's
003570*    trading manual) - every other COMPUTE truncates, this one
003580*    rounds half up to 2 decimal places.
003590*
003600     COMPUTE WS-PROFIT-RATE ROUNDED =
003610         ((WS-CURR-PRICE - SWNH-TRADE-PRICE (WS-STA-SUB))
003620             / SWNH-TRADE-PRICE (WS-STA-SUB)) * 100.
003630 110-EXIT.
003640     EXIT.
003650
003660 120-REFRESH-LIVE-PRICE.
003670     PERFORM 700-FIND-TRD-ROW THROUGH 700-EXIT.
003680     IF WS-TRD-FOUND-SW NOT = 'Y'
003690         MOVE 'N' TO WS-SELL-OK-SW
003700         GO TO 120-EXIT.
003710     MOVE WS-CURR-PRICE TO WS-PIVOT-CURR-PRICE.
003720     MOVE 'P'           TO WS-PIVOT-MODE.
003730     MOVE 'SW'          TO WS-PIVOT-CD-TYPE.
003740     CALL 'SWNPIVT' USING WS-PIVOT-PRIOR-OHLC,
003750                          WS-PIVOT-TODAY-OHLC,
003760                          WS-PIVOT-MODE,
003770                          WS-PIVOT-CD-TYPE,
003780                          SWNT-TRADE-INFO-REC.
003790     MOVE SWNT-TRADE-INFO-REC TO WS-TRD-ROW-REC (WS-TRD-SUB).
003800 120-EXIT.
003810     EXIT.
003820
003830 130-MIN-POSITION-GATE.
003840*
003850*    Position notional versus LIMIT-PRICE x SELL-HOLD-RATE - a
003860*    position the desk has not finished building yet is left
003870*    alone (PR0398).
003880*
003890     COMPUTE WS-NOTIONAL =
003900         SWNH-QTY (WS-STA-SUB) * SWNH-TRADE-PRICE (WS-STA-SUB).
003910     COMPUTE WS-MIN-NOTIONAL =
003920         WS-PARM-LIMIT-PRICE * WS-PARM-SELL-HOLD-RATE.
003930     IF WS-NOTIONAL < WS-MIN-NOTIONAL
003940         MOVE 'N' TO WS-SELL-OK-SW.
003950 130-EXIT.
003960     EXIT.
003970
003980 140-APPLY-SELL-RULE.
003990*
004000*    Stop-line is S1 when the desk feed has posted an opening
004010*    print; when it has not, S1 comes back zero (see SWNPIVT house
004020*    note) and the average of S2/S3 stands in (PR0743).
004030*
004040     IF SWNT-S1 > 0
004050         MOVE SWNT-S1 TO WS-STOP-LINE-PRICE
004060         GO TO 141-CHECK-CONTRADICTION.
004070     COMPUTE WS-STOP-LINE-PRICE = (SWNT-S2 + SWNT-S3) / 2.
004080 141-CHECK-CONTRADICTION.
004090*
004100*    Defensive check - a loss-cut threshold that is not negative,
004110*    or a take-profit threshold that is not positive, means the
004120*    desk's parameters are backwards; do not act on either rule.
004130*
004140     IF WS-PROFIT-RATE < 0 AND WS-PARM-DOWN-RATE > 0
004150         MOVE 'N' TO WS-SELL-OK-SW
004160         GO TO 140-EXIT.
004170     IF WS-PROFIT-RATE > 0 AND WS-PARM-UP-RATE < 0
004180         MOVE 'N' TO WS-SELL-OK-SW
004190         GO TO 140-EXIT.
004200     IF WS-PROFIT-RATE < WS-PARM-UP-RATE
004210         GO TO 143-LOSS-CUT-PATH.
004220*
004230*    Take-profit reached - sell outright if there is no line to
004240*    trail, otherwise hold until price breaks back down through
004250*    it (PR0331 - do not sell just because the target was hit).
004260*
004270     IF WS-STOP-LINE-PRICE = 0
004280         MOVE 'Y' TO WS-SELL-OK-SW
004290         GO TO 140-EXIT.
004300     IF WS-CURR-PRICE < WS-STOP-LINE-PRICE
004310         MOVE 'Y' TO WS-SELL-OK-SW
004320     ELSE
004330         MOVE 'N' TO WS-SELL-OK-SW.
004340     GO TO 140-EXIT.
004350 143-LOSS-CUT-PATH.
004360     IF WS-PARM-LOSS-CUT-OFF
004370         MOVE 'N' TO WS-SELL-OK-SW
004380         GO TO 140-EXIT.
004390     IF WS-PROFIT-RATE > WS-PARM-DOWN-RATE
004400         MOVE 'N' TO WS-SELL-OK-SW
004410         GO TO 140-EXIT.
004420     MOVE 'Y' TO WS-SELL-OK-SW.
004430 140-EXIT.
004440     EXIT.
004450
004460 150-PLACE-SELL-ORDER.
004470     ACCEPT WS-CLOCK-TIME FROM TIME.
004480     MOVE 'SS'            TO SWNH-TRADE-TYPE (WS-STA-SUB).
004490     MOVE SPACES          TO SWNH-ODNO (WS-STA-SUB).
004500     MOVE WS-CURR-PRICE   TO SWNH-TRADE-PRICE (WS-STA-SUB).
004510     MOVE WS-CLOCK-HHMMSS TO SWNH-TRADE-TIME (WS-STA-SUB).
004520
004530     ADD +1 TO WS-HIST-ROW-COUNT.
004540     SET WS-HIST-IDX TO WS-HIST-ROW-COUNT.
004550     MOVE SPACES              TO WS-HIST-ROW-REC (WS-HIST-IDX).
004560     MOVE SWNH-ITEM-CD (WS-STA-SUB) TO SWNX-ITEM-CD.
004570     MOVE WS-RUN-DATE         TO SWNX-TRADE-DATE.
004580     MOVE WS-CLOCK-HHMMSS     TO SWNX-TRADE-HOUR.
004590     MOVE 'S'                 TO SWNX-TRADE-TYPE.
004600     MOVE SWNH-QTY (WS-STA-SUB) TO SWNX-TRADE-COUNT.
004610     MOVE WS-CURR-PRICE       TO SWNX-TRADE-PRICE.
004620     MOVE 'SWING SELL'        TO SWNX-RMK.
004630     WRITE SWNX-HISTORY-REC.
004640     MOVE SWNX-HISTORY-REC    TO WS-HIST-ROW-REC (WS-HIST-IDX).
004650 150-EXIT.
004660     EXIT.
004670
004680 700-FIND-TRD-ROW.
004690*
004700*    Linear scan of WS-TRD-TABLE for this item's ITEM-TRADE-INFO
004710*    row - the S1/S2/S3 bands the sell rule needs live here.
004720*
004730     MOVE 'N' TO WS-TRD-FOUND-SW.
004740     IF WS-TRD-ROW-COUNT = 0
004750         GO TO 700-EXIT.
004760     SET WS-TRD-IDX TO 1.
004770 705-SCAN-TRD-ROW.
004780     MOVE WS-TRD-ROW-REC (WS-TRD-IDX) TO SWNT-TRADE-INFO-REC.
004790     IF SWNT-ITEM-CD = WS-SEARCH-ITEM
004800         MOVE 'Y' TO WS-TRD-FOUND-SW
004810         SET WS-TRD-SUB TO WS-TRD-IDX
004820         GO TO 700-EXIT.
004830     SET WS-TRD-IDX UP BY 1.
004840     IF WS-TRD-IDX NOT > WS-TRD-ROW-COUNT
004850         GO TO 705-SCAN-TRD-ROW.
004860 700-EXIT.
004870     EXIT.
004880
004890 715-SCAN-LIVE-FOR-ITEM.
004900*
004910*    Linear scan of WS-LIVE-TABLE for this item's live quote row.
004920*
004930     MOVE 'N' TO WS-LIVE-FOUND-SW.
004940     IF WS-LIVE-ROW-COUNT = 0
004950         GO TO 715-EXIT.
004960     SET WS-LIVE-IDX TO 1.
004970 717-SCAN-LIVE-ROW.
004980     IF WS-LIVE-ITEM-CD (WS-LIVE-IDX) = WS-SEARCH-ITEM
004990         MOVE 'Y' TO WS-LIVE-FOUND-SW
005000         SET WS-LIVE-SUB TO WS-LIVE-IDX
005010         GO TO 715-EXIT.
005020     SET WS-LIVE-IDX UP BY 1.
005030     IF WS-LIVE-IDX NOT > WS-LIVE-ROW-COUNT
005040         GO TO 717-SCAN-LIVE-ROW.
005050 715-EXIT.
005060     EXIT.
005070
005080 900-OPEN-FILES.
005090     PERFORM 902-LOAD-TRDINFO-TABLE THROUGH 902-EXIT.
005100     PERFORM 904-LOAD-TRDSTAT-TABLE THROUGH 904-EXIT.
005110     PERFORM 908-LOAD-LIVE-TABLE    THROUGH 908-EXIT.
005120     OPEN EXTEND TRDHIST.
005130
005140 902-LOAD-TRDINFO-TABLE.
005150     MOVE +0 TO WS-TRD-ROW-COUNT.
005160     OPEN INPUT TRDINFO.
005170     IF WS-TRDINFO-STATUS NOT = '00'
005180         GO TO 902-EXIT.
005190     PERFORM 903-READ-ONE-TRDINFO THROUGH 903-EXIT
005200             UNTIL WS-TRDINFO-STATUS NOT = '00'.
005210     CLOSE TRDINFO.
005220 902-EXIT.
005230     EXIT.
005240
005250 903-READ-ONE-TRDINFO.
005260     READ TRDINFO INTO SWNT-TRADE-INFO-REC.
005270     IF WS-TRDINFO-STATUS NOT = '00'
005280         GO TO 903-EXIT.
005290     IF WS-TRD-ROW-COUNT NOT < 2000
005300         GO TO 903-EXIT.
005310     ADD +1 TO WS-TRD-ROW-COUNT.
005320     SET WS-TRD-IDX TO WS-TRD-ROW-COUNT.
005330     MOVE SWNT-TRADE-INFO-REC TO WS-TRD-ROW-REC (WS-TRD-IDX).
005340 903-EXIT.
005350     EXIT.
005360
005370 904-LOAD-TRDSTAT-TABLE.
005380     MOVE +0 TO WS-STA-ROW-COUNT.
005390     OPEN INPUT TRDSTAT.
005400     IF WS-TRDSTAT-STATUS NOT = '00'
005410         GO TO 904-EXIT.
005420     PERFORM 905-READ-ONE-TRDSTAT THROUGH 905-EXIT
005430             UNTIL WS-TRDSTAT-STATUS NOT = '00'.
005440     CLOSE TRDSTAT.
005450 904-EXIT.
005460     EXIT.
005470
005480 905-READ-ONE-TRDSTAT.
005490     READ TRDSTAT INTO SWNH-STATUS-REC.
005500     IF WS-TRDSTAT-STATUS NOT = '00'
005510         GO TO 905-EXIT.
005520     IF WS-STA-ROW-COUNT NOT < 2000
005530         GO TO 905-EXIT.
005540     ADD +1 TO WS-STA-ROW-COUNT.
005550     SET WS-STA-IDX TO WS-STA-ROW-COUNT.
005560     MOVE SWNH-STATUS-REC TO WS-STA-ROW-REC (WS-STA-IDX).
005570 905-EXIT.
005580     EXIT.
005590
005600 908-LOAD-LIVE-TABLE.
005610*
005620*    LIVEQUOT carries one balance header row ('B') and one quote
005630*    row ('Q') per item - the balance row is of no interest to
005640*    this driver and is skipped; every quote field is edited text,
005650*    so each is run through 900-NUMERIC-EDIT as it is loaded
005660*    (PR0485).
005670*
005680     MOVE +0 TO WS-LIVE-ROW-COUNT.
005690     MOVE 'N' TO WS-LIVEQUOT-EOF.
005700     OPEN INPUT LIVEQUOT.
005710     IF WS-LIVEQUOT-STATUS NOT = '00'
005720         GO TO 908-EXIT.
005730     PERFORM 909-READ-ONE-LIVE THROUGH 909-EXIT
005740             UNTIL WS-LIVEQUOT-EOF = 'Y'.
005750     CLOSE LIVEQUOT.
005760 908-EXIT.
005770     EXIT.
005780
005790 909-READ-ONE-LIVE.
005800     READ LIVEQUOT
005810         AT END MOVE 'Y' TO WS-LIVEQUOT-EOF.
005820     IF WS-LIVEQUOT-EOF = 'Y'
005830         GO TO 909-EXIT.
005840     IF SWNL-BALANCE-ROW
005850         GO TO 909-EXIT.
005860     IF WS-LIVE-ROW-COUNT NOT < 3000
005870         GO TO 909-EXIT.
005880     ADD +1 TO WS-LIVE-ROW-COUNT.
005890     SET WS-LIVE-IDX TO WS-LIVE-ROW-COUNT.
005900     MOVE SWNL-ITEM-CD TO WS-LIVE-ITEM-CD (WS-LIVE-IDX).
005910     MOVE SWNL-CURR-PRICE-EDIT TO WS-EDIT-IN.
005920     PERFORM 900-NUMERIC-EDIT.
005930     MOVE WS-EDIT-OUT TO WS-LIVE-CURR-PRICE (WS-LIVE-IDX).
005940     MOVE SWNL-TODAY-OPRC-EDIT TO WS-EDIT-IN.
005950     PERFORM 900-NUMERIC-EDIT.
005960     MOVE WS-EDIT-OUT TO WS-LIVE-TODAY-OPRC (WS-LIVE-IDX).
005970     MOVE SWNL-TODAY-HGPR-EDIT TO WS-EDIT-IN.
005980     PERFORM 900-NUMERIC-EDIT.
005990     MOVE WS-EDIT-OUT TO WS-LIVE-TODAY-HGPR (WS-LIVE-IDX).
006000     MOVE SWNL-TODAY-LWPR-EDIT TO WS-EDIT-IN.
006010     PERFORM 900-NUMERIC-EDIT.
006020     MOVE WS-EDIT-OUT TO WS-LIVE-TODAY-LWPR (WS-LIVE-IDX).
006030 909-EXIT.
006040     EXIT.
006050
006060 900-NUMERIC-EDIT.
006070*
006080*    Shared defensive parse for every LIVEQUOT price field - the
006090*    vendor feed has dropped a blank or garbled field before, and
006100*    a bad MOVE of non-numeric text into a COMP-3 field is not
006110*    something the desk wants found at 3-AM on a re-run (PR0485).
006120*
006130     IF WS-EDIT-IN IS NUMERIC
006140         MOVE WS-EDIT-IN TO WS-EDIT-OUT
006150     ELSE
006160         MOVE +0 TO WS-EDIT-OUT.
006170
006180 950-CLOSE-FILES.
006190     CLOSE TRDHIST.
006200     PERFORM 952-REWRITE-TRDINFO-TABLE THROUGH 952-EXIT.
006210     PERFORM 956-REWRITE-TRDSTAT-TABLE THROUGH 956-EXIT.
006220
006230 952-REWRITE-TRDINFO-TABLE.
006240     OPEN OUTPUT TRDINFO.
006250     IF WS-TRD-ROW-COUNT = 0
006260         GO TO 955-CLOSE-OUT-TRDINFO.
006270     SET WS-TRD-IDX TO 1.
006280 953-WRITE-ONE-TRDINFO.
006290     MOVE WS-TRD-ROW-REC (WS-TRD-IDX) TO TRDINFO-REC.
006300     WRITE TRDINFO-REC.
006310     SET WS-TRD-IDX UP BY 1.
006320     IF WS-TRD-IDX NOT > WS-TRD-ROW-COUNT
006330         GO TO 953-WRITE-ONE-TRDINFO.
006340 955-CLOSE-OUT-TRDINFO.
006350     CLOSE TRDINFO.
006360 952-EXIT.
006370     EXIT.
006380
006390 956-REWRITE-TRDSTAT-TABLE.
006400     OPEN OUTPUT TRDSTAT.
006410     IF WS-STA-ROW-COUNT = 0
006420         GO TO 959-CLOSE-OUT-TRDSTAT.
006430     SET WS-STA-IDX TO 1.
006440 957-WRITE-ONE-TRDSTAT.
006450     MOVE WS-STA-ROW-REC (WS-STA-IDX) TO TRDSTAT-REC.
006460     WRITE TRDSTAT-REC.
006470     SET WS-STA-IDX UP BY 1.
006480     IF WS-STA-IDX NOT > WS-STA-ROW-COUNT
006490         GO TO 957-WRITE-ONE-TRDSTAT.
006500 959-CLOSE-OUT-TRDSTAT.
006510     CLOSE TRDSTAT.
006520 956-EXIT.
006530     EXIT.
006540
006550 999-DEBUG-DUMP.
006560*    Not called in production - left for the desk to PERFORM from
006570*    a debugger session when a profit-rate figure looks wrong.
006580     DISPLAY 'WS-PROFIT-RATE=' WS-PROFIT-DISPLAY
006590             ' WS-STOP-LINE-PRICE=' WS-STOP-LINE-DISPLAY.
006600
006610*  END OF PROGRAM SWNSELL

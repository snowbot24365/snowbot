000100*--------------------------------------------------------------*
000110*    SWNWTRD - ITEM-TRADE-INFO RECORD                           *
000120*    CAPWEST SECURITIES - SWING TRADING DESK BATCH SUITE        *
000130*                                                              *
000131*    Pivot/strategy record, one row per item per date.  Doubles *
000132*    as the nightly scoring pass's write target (YN-POSSIBILITY *
000133*    /CD-TYPE/RMK set when a candidate clears the threshold)     *
000134*    and the buy/sell jobs' live pivot working store.  TRDINFO   *
000135*    is a snapshot file, read whole into WS-TRD-TABLE at the     *
000136*    top of every driver and rewritten whole at the bottom -     *
000137*    see house note in SWNPIVT.                                 *
000138*--------------------------------------------------------------*
000150*
000200 01  SWNT-TRADE-INFO-REC.
000210     05  SWNT-ITEM-CD                PIC X(6).
000220     05  SWNT-STCK-BSOP-DATE         PIC X(8).
000230     05  SWNT-PIVOT                  PIC S9(9).
000240     05  SWNT-R1                     PIC S9(9).
000250     05  SWNT-R2                     PIC S9(9).
000260     05  SWNT-R3                     PIC S9(9).
000270     05  SWNT-S1                     PIC S9(9).
000280     05  SWNT-S2                     PIC S9(9).
000290     05  SWNT-S3                     PIC S9(9).
000300     05  SWNT-STCK-OPRC              PIC S9(9).
000310     05  SWNT-STCK-PRDY-CLPR         PIC S9(9).
000320     05  SWNT-STCK-PRPR              PIC S9(9).
000330     05  SWNT-CD-TYPE                PIC X(2).
000340     05  SWNT-YN-POSSIBILITY         PIC X(1).
000341         88  SWNT-BUY-ELIGIBLE           VALUE 'Y'.
000342         88  SWNT-BUY-NOT-ELIGIBLE      VALUE 'N'.
000350     05  SWNT-RMK                    PIC X(40).
000360     05  FILLER                      PIC X(13).

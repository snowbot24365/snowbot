000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. SWNSCOR.
000120 AUTHOR.       R HALVORSEN.
000130 INSTALLATION. CAPWEST SECURITIES - EDP.
000140 DATE-WRITTEN. MARCH 1988.
000150 DATE-COMPILED.
000160 SECURITY.     CAPWEST INTERNAL USE ONLY - EDP DISTRIBUTION LIST.
000170****************************************************************
000180* PROGRAM:  SWNSCOR
000190*           CAPWEST SECURITIES - SWING TRADING DESK BATCH SUITE
000200*
000210* Nightly candidate-scoring pass.  Reads the pre-screened
000220* SWING-CANDIDATE feed (upstream join of item master, equity,
000230* financial-sheet and price files, annual-sheet filter already
000240* applied), scores each item against the desk's fixed eight-
000250* part rule set, and files a SWING-SCORE record plus a flagged
000260* ITEM-TRADE-INFO record for every item that clears the gates
000270* and the total-score cutoff.  No printed report - this is a
000280* pure file-update pass, read later by the intraday buy/sell
000290* jobs (SWNBUY/SWNSELL) and by the desk's dashboard.
000300****************************************************************
000350*     AMENDMENT HISTORY
000360*
000370*      DATE       AUTHOR   REQUEST   DESCRIPTION
000380*
000390*      03/14/88   RH       ORIG      INITIAL RELEASE - SCORED
000400*                                    KOSPI CANDIDATES ONLY.
000410*      09/02/88   RH       PR0114    ADDED KOSDAQ MARKET
000420*                                    CATEGORY TO CANDIDATE FEED.
000430*      01/22/91   DKP      PR0233    ADDED PER/PBR VALUATION
000440*                                    SCORE COMPONENTS.
000450*      11/05/93   DKP      PR0301    ADDED FOREIGN/PROGRAM
000460*                                    BUY-SIDE SCORE COMPONENT.
000470*      04/18/96   MTS      PR0387    KPI SCORE NOW COMPUTED BY
000480*                                    CALL TO SWNKPI SUBROUTINE.
000490*      08/09/98   MTS      Y2K01     EXPANDED STCK-BSOP-DATE TO
000500*                                    CCYYMMDD, WAS YYMMDD.
000510*      02/01/99   MTS      Y2K02     VERIFIED CENTURY WINDOW ON
000520*                                    ALL DATE COMPARE LOGIC.
000530*      06/30/00   JHN      PR0455    RAISED TOTAL-SCORE CUTOFF
000540*                                    FROM 28 TO 30 PER DESK.
000550*      03/11/03   JHN      PR0502    AVLS-SCORE BANDS WIDENED
000560*                                    FOR MARKET CAP GROWTH.
000570*      10/27/07   CQO      PR0561    SHEET-SCORE NOW GATES ON
000580*                                    NET INCOME SIGN (THTR-NTIN).
000590*      05/14/12   CQO      PR0602    SWING TARGET UPSERT NOW
000600*                                    CALLS SWNPIVT DIRECTLY
000610*                                    INSTEAD OF SETTING A FLAG
000620*                                    FOR THE NIGHTLY PIVOT JOB.
000630******************************************************************
000640*     FILES
000650*
000660*     CANDFILE - SWING-CANDIDATE feed, input, sequential.
000670*     PRICEFIL - DAILY-PRICE history, input, sequential,
000680*                re-read once per candidate for the KPI slice.
000690*     SCOREOUT - SWING-SCORE output, output, sequential.
000700*     TRDINFO  - ITEM-TRADE-INFO snapshot, loaded whole at
000710*                900-OPEN-FILES, rewritten whole at
000720*                950-CLOSE-FILES.
000730******************************************************************
000740*     COPYBOOKS
000750*
000760*     SWNWCAN - SWING-CANDIDATE-REC layout.
000770*     SWNWPRC - DAILY-PRICE-REC layout.
000780*     SWNWPRT - WS-PRC-TABLE, one item's price history.
000790*     SWNWSCR - SWING-SCORE-REC layout.
000800*     SWNWTRD - ITEM-TRADE-INFO-REC layout.
000810*     SWNWTRT - WS-TRD-TABLE, whole-file TRDINFO snapshot.
000820*     SWNWPRM - desk-configured thresholds.
000830*     SWNWDBG - common run-control fields.
000840******************************************************************
000850 ENVIRONMENT DIVISION.
000860 CONFIGURATION SECTION.
000870 SPECIAL-NAMES.
000880     C01 IS TOP-OF-FORM.
000890 INPUT-OUTPUT SECTION.
000900 FILE-CONTROL.
000910      
000920     SELECT CANDFILE ASSIGN TO CANDFILE
000930         ACCESS IS SEQUENTIAL
000940         FILE STATUS  IS  WS-CANDFILE-STATUS.
000950      
000960     SELECT PRICEFIL ASSIGN TO PRICEFIL
000970         ACCESS IS SEQUENTIAL
000980         FILE STATUS  IS  WS-PRICEFIL-STATUS.
000990      
001000     SELECT SCOREOUT ASSIGN TO SCOREOUT
001010         FILE STATUS  IS  WS-SCOREOUT-STATUS.
001020      
001030     SELECT TRDINFO  ASSIGN TO TRDINFO
001040         ACCESS IS SEQUENTIAL
001050         FILE STATUS  IS  WS-TRDINFO-STATUS.
001060      
001070******************************************************************
001080 DATA DIVISION.
001090 FILE SECTION.
001100      
001110 FD  CANDFILE
001120     LABEL RECORDS ARE STANDARD
001130     RECORDING MODE IS F.
001140     COPY SWNWCAN.
001150      
001160 FD  PRICEFIL
001170     LABEL RECORDS ARE STANDARD
001180     RECORDING MODE IS F.
001190     COPY SWNWPRC.
001200      
001210 FD  SCOREOUT
001220     LABEL RECORDS ARE STANDARD
001230     RECORDING MODE IS F.
001240     COPY SWNWSCR.
001250      
001260 FD  TRDINFO
001270     LABEL RECORDS ARE STANDARD
001280     RECORDING MODE IS F.
001290 01  TRDINFO-REC                     PIC X(160).
001291*
001292*    House habit - a 14-byte key-only view of the TRDINFO
001293*    record for the whole-file rewrite at 960-REWRITE-TRDINFO-
001294*    TABLE, matching the WS-TRD-SEARCH-KEY shape used by
001295*    730-FIND-TRD-ROW.
001296*
001297 01  TRDINFO-ALT-REC REDEFINES TRDINFO-REC.
001298     05  TRDINFO-ALT-KEY             PIC X(14).
001299     05  FILLER                      PIC X(146).
001300
001310******************************************************************
001320 WORKING-STORAGE SECTION.
001330*
001340 01  WS-RUN-CONTROL.
001350     COPY SWNWDBG.
001360*
001370 01  WS-FIELDS.
001380     05  WS-CANDFILE-STATUS       PIC X(2) VALUE SPACES.
001390     05  WS-PRICEFIL-STATUS       PIC X(2) VALUE SPACES.
001400     05  WS-SCOREOUT-STATUS       PIC X(2) VALUE SPACES.
001410     05  WS-TRDINFO-STATUS        PIC X(2) VALUE SPACES.
001420     05  WS-CANDFILE-EOF          PIC X    VALUE 'N'.
001430     05  WS-PRICEFIL-EOF          PIC X    VALUE 'N'.
001440*
001450*    Desk-configured thresholds (see house note in SWNWPRM).
001460*
001470 01  WS-PARMS.
001480     COPY SWNWPRM.
001490*
001500*    Working table for one candidate's price history.
001510*
001520     COPY SWNWPRT.
001530*
001540*    Whole-file working copy of TRDINFO for the swing-target
001550*    upsert (280-WRITE-SCORE-AND-FLAG).
001560*
001570     COPY SWNWTRT.
001580*
001590 01  WS-SCORE-FIELDS.
001600     05  WS-SHEET-SCORE           PIC S9(2) COMP-3 VALUE +0.
001610     05  WS-TREND-SCORE           PIC S9(2) COMP-3 VALUE +0.
001620     05  WS-PRICE-SCORE           PIC S9(2) COMP-3 VALUE +0.
001630     05  WS-HIGH-COMPONENT        PIC S9(2) COMP-3 VALUE +0.
001640     05  WS-LOW-PENALTY           PIC S9(2) COMP-3 VALUE +0.
001650     05  WS-KPI-SCORE             PIC S9(2) COMP-3 VALUE +0.
001660     05  WS-BUY-SCORE             PIC S9(2) COMP-3 VALUE +0.
001670     05  WS-AVLS-SCORE            PIC S9(2) COMP-3 VALUE +0.
001680     05  WS-PER-SCORE             PIC S9(2) COMP-3 VALUE +0.
001690     05  WS-PBR-SCORE             PIC S9(2) COMP-3 VALUE +0.
001700     05  WS-TOTAL-SCORE           PIC S9(3) COMP-3 VALUE +0.
001710*
001720*    Market-cap and volume/holding-rate working area.  CAP can
001730*    run to 18 digits (LSTN-STCN times STCK-CLPR) so it is
001740*    carried wider than any field on the candidate record.
001750*
001760 01  WS-CALC-FIELDS.
001770     05  WS-CAP                   PIC S9(18)V99 COMP-3 VALUE +0.
001780     05  WS-VOL-RATE-1            PIC S9(7)V99  COMP-3 VALUE +0.
001790     05  WS-VOL-RATE-2            PIC S9(7)V99  COMP-3 VALUE +0.
001800     05  WS-VOL-RATE              PIC S9(7)V99  COMP-3 VALUE +0.
001810     05  WS-HOLD-RATE             PIC S9(7)V99  COMP-3 VALUE +0.
001820*
001830*    House habit - an alternate edited view of the market cap
001840*    for the DISPLAY dump when the desk asks why an item scored
001850*    the way it did (999-DEBUG-DUMP-CAP, not called in prod).
001860*
001870 01  WS-CAP-DISPLAY REDEFINES WS-CAP.
001880     05  FILLER                   PIC X(11).
001890*
001900*    House habit - the seven moving-average fields restated as
001910*    a table so 220-TREND-SCORE can test MA5/MA20/MA60 for zero
001920*    without seven discrete IF's (see PR0114 note above).
001930*
001940 01  WS-MA-CHECK REDEFINES SWNC-MA-TABLE.
001950     05  WS-MA-ENTRY OCCURS 7 TIMES
001960                 PIC S9(9)V99.
001970*
001980 01  WS-TRD-SCAN-FIELDS.
001990     05  WS-TRD-SUB               PIC S9(4) COMP VALUE +0.
002000     05  WS-TRD-SEARCH-KEY.
002010         10  WS-TRD-SEARCH-ITEM   PIC X(6).
002020         10  WS-TRD-SEARCH-DATE   PIC X(8).
002030     05  WS-TRD-FOUND-SW          PIC X VALUE 'N'.
002040*
002050*    LINKAGE-shaped work areas passed BY CONTENT to the pivot
002060*    and KPI subroutines - see SWNPIVT and SWNKPI headers for
002070*    the parameter layouts.
002080*
002090 01  WS-PIVOT-PRIOR-OHLC.
002100     05  WS-PIVOT-PRIOR-HIGH      PIC S9(9) COMP-3 VALUE +0.
002110     05  WS-PIVOT-PRIOR-LOW       PIC S9(9) COMP-3 VALUE +0.
002120     05  WS-PIVOT-PRIOR-CLOSE     PIC S9(9) COMP-3 VALUE +0.
002130*
002140 01  WS-PIVOT-TODAY-OHLC.
002150     05  WS-PIVOT-TODAY-OPEN      PIC S9(9) COMP-3 VALUE +0.
002160     05  WS-PIVOT-TODAY-HIGH      PIC S9(9) COMP-3 VALUE +0.
002170     05  WS-PIVOT-TODAY-LOW       PIC S9(9) COMP-3 VALUE +0.
002180     05  WS-PIVOT-CURR-PRICE      PIC S9(9) COMP-3 VALUE +0.
002190*
002200 01  WS-PIVOT-MODE                PIC X VALUE 'F'.
002210 01  WS-PIVOT-CD-TYPE             PIC X(2) VALUE 'SW'.
002220*
002230******************************************************************
002240 PROCEDURE DIVISION.
002250******************************************************************
002260      
002270 000-MAIN.
002280     MOVE 'SWNSCOR ' TO WS-RUN-PROGRAM-NAME.
002290     ACCEPT WS-RUN-DATE FROM DATE.
002300     DISPLAY 'SWNSCOR STARTED - RUN DATE ' WS-RUN-DATE.
002310      
002320     PERFORM 900-OPEN-FILES.
002330      
002340     PERFORM 100-PROCESS-CANDIDATE THROUGH 100-EXIT
002350             UNTIL WS-CANDFILE-EOF = 'Y'.
002360      
002370     PERFORM 950-CLOSE-FILES.
002380      
002390     DISPLAY 'SWNSCOR ENDED - READ ' WS-RUN-RECS-IN
002400             ' SCORED ' WS-RUN-RECS-OUT
002410             ' SKIPPED ' WS-RUN-RECS-SKIPPED.
002420     GOBACK.
002430      
002440 100-PROCESS-CANDIDATE.
002450     PERFORM 700-READ-CANDIDATE.
002460     IF WS-CANDFILE-EOF = 'Y'
002470         GO TO 100-EXIT.
002480     ADD +1 TO WS-RUN-RECS-IN.
002490*
002500*    Gate 1 - financial health.  Must clear 3 of 5 before we
002510*    spend the CPU on the rest of the score (PR0561 note).
002520*
002530     PERFORM 200-SHEET-SCORE.
002540     IF WS-SHEET-SCORE < 3
002550         ADD +1 TO WS-RUN-RECS-SKIPPED
002560         GO TO 100-EXIT.
002570*
002580*    Gate 2 - price position vs the 52-week band.
002590*
002600     PERFORM 210-PRICE-SCORE.
002610*
002620*    Gate 3 - moving-average trend.
002630*
002640     PERFORM 220-TREND-SCORE.
002650     IF WS-TREND-SCORE < 3
002660         ADD +1 TO WS-RUN-RECS-SKIPPED
002670         GO TO 100-EXIT.
002680*
002690*    Gate 4 - market-cap size.
002700*
002710     PERFORM 230-AVLS-SCORE.
002720     IF WS-AVLS-SCORE < 3
002730         ADD +1 TO WS-RUN-RECS-SKIPPED
002740         GO TO 100-EXIT.
002750*
002760*    Past the gates - fill in the remaining four components.
002770*
002780     PERFORM 240-PER-SCORE.
002790     PERFORM 250-PBR-SCORE.
002800     PERFORM 260-BUY-SCORE.
002810     PERFORM 270-CALL-KPI-SCORE.
002820*
002830     COMPUTE WS-TOTAL-SCORE =
002840         WS-SHEET-SCORE + WS-TREND-SCORE + WS-PRICE-SCORE +
002850         WS-BUY-SCORE + WS-KPI-SCORE + WS-AVLS-SCORE +
002860         WS-PER-SCORE + WS-PBR-SCORE.
002870*
002880     IF WS-TOTAL-SCORE > 30
002890         PERFORM 280-WRITE-SCORE-AND-FLAG
002900     ELSE
002910         ADD +1 TO WS-RUN-RECS-SKIPPED.
002920 100-EXIT.
002930     EXIT.
002940      
002950 200-SHEET-SCORE.
002960     MOVE +0 TO WS-SHEET-SCORE.
002970     IF SWNC-GRS > 10.00
002980         ADD +1 TO WS-SHEET-SCORE.
002990     IF SWNC-BSOP-PRFI-INRT > 10.00
003000         ADD +1 TO WS-SHEET-SCORE.
003010     IF SWNC-RSRV-RATE > 500.00
003020         ADD +1 TO WS-SHEET-SCORE.
003030     IF SWNC-LBLT-RATE > 50.00
003040         ADD +1 TO WS-SHEET-SCORE.
003050     IF SWNC-THTR-NTIN > 0
003060         ADD +1 TO WS-SHEET-SCORE.
003070      
003080 210-PRICE-SCORE.
003090     IF SWNC-DRYY-HGPR-VRSS-RATE < -30
003100         MOVE +5 TO WS-HIGH-COMPONENT
003110     ELSE IF SWNC-DRYY-HGPR-VRSS-RATE < -20
003120         MOVE +4 TO WS-HIGH-COMPONENT
003130     ELSE IF SWNC-DRYY-HGPR-VRSS-RATE < -10
003140         MOVE +3 TO WS-HIGH-COMPONENT
003150     ELSE IF SWNC-DRYY-HGPR-VRSS-RATE < -5
003160         MOVE +2 TO WS-HIGH-COMPONENT
003170     ELSE IF SWNC-DRYY-HGPR-VRSS-RATE < 0
003180         MOVE +1 TO WS-HIGH-COMPONENT
003190     ELSE
003200         MOVE +0 TO WS-HIGH-COMPONENT.
003210     IF SWNC-DRYY-LWPR-VRSS-RATE > 30
003220         MOVE +3 TO WS-LOW-PENALTY
003230     ELSE IF SWNC-DRYY-LWPR-VRSS-RATE > 20
003240         MOVE +2 TO WS-LOW-PENALTY
003250     ELSE IF SWNC-DRYY-LWPR-VRSS-RATE > 10
003260         MOVE +1 TO WS-LOW-PENALTY
003270     ELSE
003280         MOVE +0 TO WS-LOW-PENALTY.
003290     COMPUTE WS-PRICE-SCORE = WS-HIGH-COMPONENT - WS-LOW-PENALTY.
003300     IF WS-PRICE-SCORE < 0
003310         MOVE +0 TO WS-PRICE-SCORE.
003320      
003330 220-TREND-SCORE.
003340     MOVE +0 TO WS-TREND-SCORE.
003350     IF WS-MA-ENTRY (1) = 0 OR WS-MA-ENTRY (3) = 0
003360                            OR WS-MA-ENTRY (5) = 0
003370         GO TO 220-EXIT.
003380     IF SWNC-MA60 > SWNC-MA20
003390         ADD +2 TO WS-TREND-SCORE.
003400     IF SWNC-STCK-CLPR NOT < SWNC-MA20
003410         ADD +2 TO WS-TREND-SCORE.
003420     IF SWNC-STCK-CLPR NOT < SWNC-MA5
003430         ADD +1 TO WS-TREND-SCORE.
003440 220-EXIT.
003450     EXIT.
003460      
003470 230-AVLS-SCORE.
003480     COMPUTE WS-CAP = SWNC-LSTN-STCN * SWNC-STCK-CLPR.
003490     IF WS-CAP < 10000000000
003500         MOVE +1 TO WS-AVLS-SCORE
003510     ELSE IF WS-CAP < 50000000000
003520         MOVE +2 TO WS-AVLS-SCORE
003530     ELSE IF WS-CAP < 100000000000
003540         MOVE +3 TO WS-AVLS-SCORE
003550     ELSE IF WS-CAP < 500000000000
003560         MOVE +4 TO WS-AVLS-SCORE
003570     ELSE
003580         MOVE +5 TO WS-AVLS-SCORE.
003590      
003600 240-PER-SCORE.
003610     IF SWNC-PER NOT > 0
003620         MOVE +1 TO WS-PER-SCORE
003630     ELSE IF SWNC-PER < 5
003640         MOVE +5 TO WS-PER-SCORE
003650     ELSE IF SWNC-PER < 10
003660         MOVE +4 TO WS-PER-SCORE
003670     ELSE IF SWNC-PER < 15
003680         MOVE +3 TO WS-PER-SCORE
003690     ELSE IF SWNC-PER < 20
003700         MOVE +2 TO WS-PER-SCORE
003710     ELSE
003720         MOVE +1 TO WS-PER-SCORE.
003730      
003740 250-PBR-SCORE.
003750     IF SWNC-PBR NOT > 0
003760         MOVE +1 TO WS-PBR-SCORE
003770     ELSE IF SWNC-PBR < 1
003780         MOVE +5 TO WS-PBR-SCORE
003790     ELSE IF SWNC-PBR < 2
003800         MOVE +4 TO WS-PBR-SCORE
003810     ELSE IF SWNC-PBR < 3
003820         MOVE +3 TO WS-PBR-SCORE
003830     ELSE IF SWNC-PBR < 4
003840         MOVE +2 TO WS-PBR-SCORE
003850     ELSE
003860         MOVE +1 TO WS-PBR-SCORE.
003870      
003880 260-BUY-SCORE.
003890     IF SWNC-ACML-VOL = 0
003900         MOVE +0 TO WS-VOL-RATE-1
003910         MOVE +0 TO WS-VOL-RATE-2
003920     ELSE
003930         COMPUTE WS-VOL-RATE-1 ROUNDED =
003940             SWNC-FRGN-NTBY-QTY / SWNC-ACML-VOL * 100
003950         COMPUTE WS-VOL-RATE-2 ROUNDED =
003960             SWNC-PGTR-NTBY-QTY / SWNC-ACML-VOL * 100.
003970     IF WS-VOL-RATE-1 > WS-VOL-RATE-2
003980         MOVE WS-VOL-RATE-1 TO WS-VOL-RATE
003990     ELSE
004000         MOVE WS-VOL-RATE-2 TO WS-VOL-RATE.
004010     IF SWNC-LSTN-STCN = 0
004020         MOVE +0 TO WS-HOLD-RATE
004030     ELSE
004040         COMPUTE WS-HOLD-RATE ROUNDED =
004050             SWNC-FRGN-HLDN-QTY / SWNC-LSTN-STCN * 100.
004060     IF WS-VOL-RATE > 10 AND WS-HOLD-RATE > 10
004070         MOVE +5 TO WS-BUY-SCORE
004080     ELSE IF WS-VOL-RATE > 10 OR WS-HOLD-RATE > 10
004090         MOVE +4 TO WS-BUY-SCORE
004100     ELSE IF WS-VOL-RATE > 5 AND WS-HOLD-RATE > 5
004110         MOVE +3 TO WS-BUY-SCORE
004120     ELSE IF WS-VOL-RATE > 5 OR WS-HOLD-RATE > 5
004130         MOVE +2 TO WS-BUY-SCORE
004140     ELSE
004150         MOVE +1 TO WS-BUY-SCORE.
004160      
004170 270-CALL-KPI-SCORE.
004180     MOVE +0 TO WS-KPI-SCORE.
004190     PERFORM 720-LOAD-PRICE-TABLE THROUGH 720-EXIT.
004200     IF WS-PRC-ROW-COUNT > 0
004210         CALL 'SWNKPI' USING WS-PRC-TABLE, WS-KPI-SCORE.
004220      
004230 280-WRITE-SCORE-AND-FLAG.
004240     MOVE SWNC-ITEM-CD        TO SWNS-ITEM-CD.
004250     MOVE WS-RUN-DATE         TO SWNS-STCK-BSOP-DATE.
004260     MOVE WS-SHEET-SCORE      TO SWNS-SHEET-SCORE.
004270     MOVE WS-TREND-SCORE      TO SWNS-TREND-SCORE.
004280     MOVE WS-PRICE-SCORE      TO SWNS-PRICE-SCORE.
004290     MOVE WS-KPI-SCORE        TO SWNS-KPI-SCORE.
004300     MOVE WS-BUY-SCORE        TO SWNS-BUY-SCORE.
004310     MOVE WS-AVLS-SCORE       TO SWNS-AVLS-SCORE.
004320     MOVE WS-PER-SCORE        TO SWNS-PER-SCORE.
004330     MOVE WS-PBR-SCORE        TO SWNS-PBR-SCORE.
004340     MOVE WS-TOTAL-SCORE      TO SWNS-TOTAL-SCORE.
004350     WRITE SWNS-SCORE-REC.
004360     ADD +1 TO WS-RUN-RECS-OUT.
004370*
004380*    Upsert the ITEM-TRADE-INFO row for this item/date - a
004390*    day-start pivot, so today's OHLC is not yet known (S2/S3/
004400*    R2/R3 come back zero, see SWNPIVT house note).
004410*
004420     MOVE SWNC-ITEM-CD        TO WS-TRD-SEARCH-ITEM.
004430     MOVE WS-RUN-DATE         TO WS-TRD-SEARCH-DATE.
004440     PERFORM 730-FIND-TRD-ROW THROUGH 730-EXIT.
004450     IF WS-TRD-FOUND-SW = 'Y'
004460         GO TO 285-BUILD-PIVOT-CALL.
004470     ADD +1 TO WS-TRD-ROW-COUNT.
004480     MOVE WS-TRD-ROW-COUNT    TO WS-TRD-SUB.
004490     MOVE SPACES              TO WS-TRD-ROW-REC (WS-TRD-SUB).
004500     MOVE SWNC-ITEM-CD        TO SWNT-ITEM-CD.
004510     MOVE WS-RUN-DATE         TO SWNT-STCK-BSOP-DATE.
004520     GO TO 285-BUILD-PIVOT-CALL.
004530      
004540 285-BUILD-PIVOT-CALL.
004550     MOVE WS-PRC-CLPR (1)     TO WS-PIVOT-PRIOR-CLOSE.
004560     MOVE WS-PRC-HGPR (1)     TO WS-PIVOT-PRIOR-HIGH.
004570     MOVE WS-PRC-LWPR (1)     TO WS-PIVOT-PRIOR-LOW.
004580     MOVE +0                  TO WS-PIVOT-TODAY-OPEN
004590                                 WS-PIVOT-TODAY-HIGH
004600                                 WS-PIVOT-TODAY-LOW.
004610     MOVE SWNC-STCK-CLPR      TO WS-PIVOT-CURR-PRICE.
004620     MOVE 'F'                 TO WS-PIVOT-MODE.
004630     MOVE 'SW'                TO WS-PIVOT-CD-TYPE.
004640     CALL 'SWNPIVT' USING WS-PIVOT-PRIOR-OHLC,
004650                          WS-PIVOT-TODAY-OHLC,
004660                          WS-PIVOT-MODE,
004670                          WS-PIVOT-CD-TYPE,
004680                          SWNT-TRADE-INFO-REC.
004690     MOVE 'Y'                 TO SWNT-YN-POSSIBILITY.
004700     MOVE 'SWING TARGET'      TO SWNT-RMK.
004710     MOVE SWNT-TRADE-INFO-REC TO WS-TRD-ROW-REC (WS-TRD-SUB).
004720      
004730 700-READ-CANDIDATE.
004740     READ CANDFILE
004750         AT END MOVE 'Y' TO WS-CANDFILE-EOF.
004760      
004770 710-READ-ONE-PRICE.
004780     READ PRICEFIL
004790         AT END MOVE 'Y' TO WS-PRICEFIL-EOF.
004800     IF WS-PRICEFIL-EOF = 'Y'
004810         GO TO 710-EXIT.
004820     IF SWNP-ITEM-CD NOT = SWNC-ITEM-CD
004830         GO TO 710-EXIT.
004840     IF WS-PRC-ROW-COUNT NOT < 500
004850         GO TO 710-EXIT.
004860     ADD +1 TO WS-PRC-ROW-COUNT.
004870     SET WS-PRC-IDX TO WS-PRC-ROW-COUNT.
004880     MOVE SWNP-STCK-CLPR TO WS-PRC-CLPR (WS-PRC-IDX).
004890     MOVE SWNP-STCK-OPRC TO WS-PRC-OPRC (WS-PRC-IDX).
004900     MOVE SWNP-STCK-HGPR TO WS-PRC-HGPR (WS-PRC-IDX).
004910     MOVE SWNP-STCK-LWPR TO WS-PRC-LWPR (WS-PRC-IDX).
004920     MOVE SWNP-ACML-VOL  TO WS-PRC-VOL  (WS-PRC-IDX).
004930     MOVE SWNP-STCK-BSOP-DATE
004940                         TO WS-PRC-DATE (WS-PRC-IDX).
004950 710-EXIT.
004960     EXIT.
004970      
004980 720-LOAD-PRICE-TABLE.
004990*
005000*    Re-open PRICEFIL and pull this item's slice of history,
005010*    newest-first, into WS-PRC-TABLE - the KPI calculation
005020*    re-reads the history file for every candidate rather than
005030*    keeping the whole market's history resident (see PR0387).
005040*
005050     MOVE +0 TO WS-PRC-ROW-COUNT.
005060     MOVE 'N' TO WS-PRICEFIL-EOF.
005070     OPEN INPUT PRICEFIL.
005080     PERFORM 710-READ-ONE-PRICE THROUGH 710-EXIT
005090             UNTIL WS-PRICEFIL-EOF = 'Y'.
005100     CLOSE PRICEFIL.
005110 720-EXIT.
005120     EXIT.
005130      
005140 730-FIND-TRD-ROW.
005150*
005160*    Linear scan of the TRDINFO working table for a row already
005170*    on file for this item/date - the table is never more than
005180*    one trading day's worth of candidates long by the time
005190*    this driver runs, so a straight scan is cheap enough.
005200*
005210     MOVE 'N' TO WS-TRD-FOUND-SW.
005220     IF WS-TRD-ROW-COUNT = 0
005230         GO TO 730-EXIT.
005240     SET WS-TRD-IDX TO 1.
005250 735-SCAN-TRD-ROW.
005260     IF WS-TRD-ROW-REC (WS-TRD-IDX) (1:14) = WS-TRD-SEARCH-KEY
005270         MOVE 'Y' TO WS-TRD-FOUND-SW
005280         SET WS-TRD-SUB TO WS-TRD-IDX
005290         GO TO 730-EXIT.
005300     SET WS-TRD-IDX UP BY 1.
005310     IF WS-TRD-IDX NOT > WS-TRD-ROW-COUNT
005320         GO TO 735-SCAN-TRD-ROW.
005330 730-EXIT.
005340     EXIT.
005350      
005360 900-OPEN-FILES.
005370     OPEN INPUT  CANDFILE.
005380     OPEN OUTPUT SCOREOUT.
005390     IF WS-CANDFILE-STATUS NOT = '00'
005400         DISPLAY 'SWNSCOR - ERROR OPENING CANDFILE, RC='
005410                 WS-CANDFILE-STATUS
005420         MOVE 16 TO RETURN-CODE
005430         MOVE 'Y' TO WS-CANDFILE-EOF.
005440     PERFORM 910-LOAD-TRDINFO-TABLE THROUGH 910-EXIT.
005450      
005460 910-LOAD-TRDINFO-TABLE.
005470     MOVE +0 TO WS-TRD-ROW-COUNT.
005480     OPEN INPUT TRDINFO.
005490     IF WS-TRDINFO-STATUS NOT = '00'
005500         GO TO 910-EXIT.
005510     PERFORM 915-READ-ONE-TRDINFO THROUGH 915-EXIT
005520             UNTIL WS-TRDINFO-STATUS NOT = '00'.
005530     CLOSE TRDINFO.
005540 910-EXIT.
005550     EXIT.
005560      
005570 915-READ-ONE-TRDINFO.
005580     READ TRDINFO INTO SWNT-TRADE-INFO-REC.
005590     IF WS-TRDINFO-STATUS NOT = '00'
005600         GO TO 915-EXIT.
005610     IF WS-TRD-ROW-COUNT NOT < 2000
005620         GO TO 915-EXIT.
005630     ADD +1 TO WS-TRD-ROW-COUNT.
005640     SET WS-TRD-IDX TO WS-TRD-ROW-COUNT.
005650     MOVE SWNT-TRADE-INFO-REC TO WS-TRD-ROW-REC (WS-TRD-IDX).
005660 915-EXIT.
005670     EXIT.
005680      
005690 950-CLOSE-FILES.
005700     CLOSE CANDFILE.
005710     CLOSE SCOREOUT.
005720     PERFORM 960-REWRITE-TRDINFO-TABLE THROUGH 960-EXIT.
005730      
005740 960-REWRITE-TRDINFO-TABLE.
005750     OPEN OUTPUT TRDINFO.
005760     SET WS-TRD-IDX TO 1.
005770     IF WS-TRD-ROW-COUNT = 0
005780         GO TO 965-CLOSE-OUT-TRDINFO.
005790 962-WRITE-ONE-TRDINFO.
005800     MOVE WS-TRD-ROW-REC (WS-TRD-IDX) TO TRDINFO-REC.
005810     WRITE TRDINFO-REC.
005820     SET WS-TRD-IDX UP BY 1.
005830     IF WS-TRD-IDX NOT > WS-TRD-ROW-COUNT
005840         GO TO 962-WRITE-ONE-TRDINFO.
005850 965-CLOSE-OUT-TRDINFO.
005860     CLOSE TRDINFO.
005870 960-EXIT.
005880     EXIT.
005890      
005900 999-DEBUG-DUMP-CAP.
005910*    Not called in production - left for the desk to PERFORM
005920*    from a debugger session when a cap band looks wrong.
005930     DISPLAY 'WS-CAP=' WS-CAP-DISPLAY.
005940      
005950*  END OF PROGRAM SWNSCOR

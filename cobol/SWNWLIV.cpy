000100*--------------------------------------------------------------*
000110*    SWNWLIV - LIVE-QUOTE RECORD                                *
000120*    CAPWEST SECURITIES - SWING TRADING DESK BATCH SUITE        *
000130*                                                              *
000131*    Broker current-price/balance extract, dropped by the     *
000132*    desk's quote-vendor front end ahead of the intraday       *
000133*    buy/sell jobs - no on-line broker call is made from the   *
000134*    batch suite itself.  One balance header record per run,   *
000135*    then one quote row per item the buy/sell jobs need a      *
000136*    live price for.  Every price/balance field arrives as     *
000137*    edited text, not packed numeric - the vendor feed has     *
000138*    dropped a blank or garbled field before, so every field   *
000139*    is run through 900-NUMERIC-EDIT in the caller before use. *
000140*--------------------------------------------------------------*
000150*
000200 01  SWNL-QUOTE-REC.
000210     05  SWNL-REC-TYPE               PIC X(1).
000211         88  SWNL-BALANCE-ROW            VALUE 'B'.
000212         88  SWNL-QUOTE-ROW              VALUE 'Q'.
000220     05  SWNL-QUOTE-DATA.
000230         10  SWNL-ITEM-CD            PIC X(6).
000240         10  SWNL-CURR-PRICE-EDIT    PIC X(9).
000250         10  SWNL-TODAY-OPRC-EDIT    PIC X(9).
000260         10  SWNL-TODAY-HGPR-EDIT    PIC X(9).
000270         10  SWNL-TODAY-LWPR-EDIT    PIC X(9).
000280     05  SWNL-BALANCE-DATA REDEFINES SWNL-QUOTE-DATA.
000290         10  SWNL-BALANCE-EDIT       PIC X(9).
000291         10  FILLER                  PIC X(27).
000300     05  FILLER                      PIC X(20).

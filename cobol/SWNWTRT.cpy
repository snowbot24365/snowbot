000100*--------------------------------------------------------------*
000110*    SWNWTRT - WS-TRD-TABLE WORKING COPY                        *
000120*    CAPWEST SECURITIES - SWING TRADING DESK BATCH SUITE        *
000130*                                                              *
000131*    Whole-file snapshot of TRDINFO loaded at the start of a    *
000132*    run and rewritten in full at the end.  COPYed into         *
000133*    WORKING-STORAGE only.                                      *
000134*--------------------------------------------------------------*
000150*
000200 01  WS-TRD-TABLE.
000210     05  WS-TRD-ROW-COUNT            PIC S9(4) COMP VALUE +0.
000220     05  WS-TRD-ROW OCCURS 0 TO 2000 TIMES
000230                DEPENDING ON WS-TRD-ROW-COUNT
000240                INDEXED BY WS-TRD-IDX.
000250         10  WS-TRD-ROW-REC          PIC X(160).

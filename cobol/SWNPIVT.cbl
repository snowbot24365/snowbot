000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. SWNPIVT.
000120 AUTHOR.       D K PARK.
000130 INSTALLATION. CAPWEST SECURITIES - EDP.
000140 DATE-WRITTEN. MAY 1988.
000150 DATE-COMPILED.
000160 SECURITY.     CAPWEST INTERNAL USE ONLY - EDP DISTRIBUTION LIST.
000170******************************************************************
000180* PROGRAM:  SWNPIVT
000190*           CAPWEST SECURITIES - SWING TRADING DESK BATCH SUITE
000200*
000210* Subroutine to compute the classic floor-trader pivot and
000220* three resistance/support bands (PIVOT, R1-R3, S1-S3) for one
000230* item and refresh the ITEM-TRADE-INFO record's price fields.
000240* Called by SWNSCOR at day-start (LK-MODE = 'F', full pivot
000250* recompute off the prior day's OHLC) and by SWNBUY/SWNSELL
000260* intraday (LK-MODE = 'P', price-only refresh of STCK-PRPR).
000270******************************************************************
000280*     LINKAGE
000290*        1: LK-PRIOR-OHLC   (passed, not changed) - prior day's
000300*           high/low/close.
000310*        2: LK-TODAY-OHLC   (passed, not changed) - today's
000320*           open/high/low and current price.
000330*        3: LK-MODE         (passed, not changed) - 'F' full
000340*           recompute, 'P' price-only refresh.
000350*        4: LK-CD-TYPE      (passed, not changed) - two-char
000360*           strategy code stamped onto the record ('SW').
000370*        5: SWNT-TRADE-INFO-REC (passed and modified) - the
000380*           ITEM-TRADE-INFO row being built/refreshed.
000390******************************************************************
000400*     AMENDMENT HISTORY
000410*
000420*      DATE       AUTHOR   REQUEST   DESCRIPTION
000430*
000440*      05/09/88   DKP      ORIG      INITIAL RELEASE - PIVOT
000450*                                    AND R1/S1 ONLY.
000460*      02/14/91   DKP      PR0241    ADDED R2/S2/R3/S3 BANDS.
000470*      11/05/93   DKP      PR0302    ADDED LK-MODE 'P' PRICE-
000480*                                    ONLY REFRESH FOR THE
000490*                                    INTRADAY BUY/SELL JOBS.
000500*      08/09/98   MTS      Y2K01     NO DATE MATH IN THIS MODULE
000510*                                    - REVIEWED, NO CHANGE NEEDED.
000520*      05/14/12   CQO      PR0602    NOW CALLED DIRECTLY FROM
000530*                                    SWNSCOR'S SCORE-AND-FLAG
000540*                                    STEP RATHER THAN A SEPARATE
000550*                                    NIGHTLY PIVOT JOB.
000560*      06/22/13   CQO      PR0730    R2/R3/S2/S3 AND TODAY'S
000570*                                    OPEN NOW SKIPPED WHEN THE
000580*                                    DESK FEED HAS NOT YET
000590*                                    POSTED AN OPENING PRINT.
000600*      09/03/13   CQO      PR0741    RANGE FOR R2/R3/S2/S3 WAS
000610*                                    WRONGLY KEYED OFF THE PRIOR
000620*                                    DAY'S HIGH/LOW - CORRECTED
000630*                                    TO TODAY'S HIGH/LOW PER THE
000640*                                    DESK'S TRADING MANUAL, AND
000650*                                    PIVOT/R1/S1 NOW TRUNCATE
000660*                                    (NO ROUNDING) TO MATCH THE
000670*                                    SHARE-COUNT MATH ELSEWHERE.
000680******************************************************************
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM.
000730******************************************************************
000740 DATA DIVISION.
000750 WORKING-STORAGE SECTION.
000760*
000770 01  WS-FIELDS.
000780     05  WS-PROGRAM-STATUS        PIC X(30) VALUE SPACES.
000790     05  WS-PIVOT-WORK            PIC S9(9)V99 COMP-3 VALUE +0.
000800     05  WS-RANGE-WORK            PIC S9(9)    COMP-3 VALUE +0.
000810*
000820*    House habit - the run-status message split into a program
000830*    tag and free text, matching WS-RUN-STATUS-MSG conventions
000840*    used elsewhere in the batch suite.
000850*
000860 01  WS-PROGRAM-STATUS-PARTS REDEFINES WS-PROGRAM-STATUS.
000870     05  WS-PROGRAM-STATUS-PGM    PIC X(8).
000880     05  WS-PROGRAM-STATUS-MSG    PIC X(22).
000890*
000900*    House habit - an alternate two-decimal view of the pivot
000910*    work field for the desk's debug DISPLAY (999-DEBUG-DUMP,
000920*    not called in production).
000930*
000940 01  WS-PIVOT-DISPLAY REDEFINES WS-PIVOT-WORK.
000950     05  FILLER                   PIC X(6).
000960*
000970*    House habit - the range work field restated as a signed
000980*    edited field for abend walk-backs.
000990*
001000 01  WS-RANGE-EDIT REDEFINES WS-RANGE-WORK.
001010     05  FILLER                   PIC X(5).
001020*
001030******************************************************************
001040 LINKAGE SECTION.
001050*
001060 01  LK-PRIOR-OHLC.
001070     05  LK-PRIOR-HIGH            PIC S9(9) COMP-3.
001080     05  LK-PRIOR-LOW             PIC S9(9) COMP-3.
001090     05  LK-PRIOR-CLOSE           PIC S9(9) COMP-3.
001100*
001110 01  LK-TODAY-OHLC.
001120     05  LK-TODAY-OPEN            PIC S9(9) COMP-3.
001130     05  LK-TODAY-HIGH            PIC S9(9) COMP-3.
001140     05  LK-TODAY-LOW             PIC S9(9) COMP-3.
001150     05  LK-CURR-PRICE            PIC S9(9) COMP-3.
001160*
001170 01  LK-MODE                      PIC X.
001180 01  LK-CD-TYPE                   PIC X(2).
001190*
001200     COPY SWNWTRD.
001210*
001220******************************************************************
001230 PROCEDURE DIVISION USING LK-PRIOR-OHLC, LK-TODAY-OHLC, LK-MODE,
001240                           LK-CD-TYPE, SWNT-TRADE-INFO-REC.
001250******************************************************************
001260
001270 000-MAIN.
001280     MOVE 'SWNPIVT STARTED' TO WS-PROGRAM-STATUS.
001290     IF LK-MODE = 'P'
001300         GO TO 200-PRICE-ONLY-REFRESH.
001310     PERFORM 100-COMPUTE-PIVOT-LINES THROUGH 100-EXIT.
001320     GO TO 000-EXIT.
001330 200-PRICE-ONLY-REFRESH.
001340     MOVE LK-CURR-PRICE TO SWNT-STCK-PRPR.
001350 000-EXIT.
001360     MOVE 'SWNPIVT ENDED' TO WS-PROGRAM-STATUS.
001370     GOBACK.
001380
001390 100-COMPUTE-PIVOT-LINES.
001400*
001410*    Classic floor-trader pivot off the PRIOR day's high, low
001420*    and close - PIVOT, R1, S1 and yesterday's close are always
001430*    computed and stored (PR0602), truncating the same way the
001440*    share-count math elsewhere in the suite does - no ROUNDED
001450*    phrase on any of these COMPUTEs (PR0741).  The wider R2/
001460*    R3/S2/S3 bands and today's open depend on today's open
001470*    being a valid trade price; if the desk feed has not yet
001480*    posted an opening print, those bands are zeroed and
001490*    today's open is left unstored (PR0730).
001500*
001510     COMPUTE WS-PIVOT-WORK =
001520         (LK-PRIOR-HIGH + LK-PRIOR-LOW + LK-PRIOR-CLOSE) / 3.
001530     MOVE WS-PIVOT-WORK       TO SWNT-PIVOT.
001540*
001550     COMPUTE SWNT-R1 = (2 * WS-PIVOT-WORK) - LK-PRIOR-LOW.
001560     COMPUTE SWNT-S1 = (2 * WS-PIVOT-WORK) - LK-PRIOR-HIGH.
001570     MOVE LK-PRIOR-CLOSE      TO SWNT-STCK-PRDY-CLPR.
001580     MOVE LK-CURR-PRICE       TO SWNT-STCK-PRPR.
001590     MOVE LK-CD-TYPE          TO SWNT-CD-TYPE.
001600*
001610     IF LK-TODAY-OPEN NOT > 0
001620         MOVE +0 TO SWNT-R2 SWNT-R3 SWNT-S2 SWNT-S3
001630         GO TO 100-EXIT.
001640*
001650*    RANGE is TODAY's high/low spread (PR0741) - the prior
001660*    day's spread was used here in error until 09/03/13.
001670*
001680     COMPUTE WS-RANGE-WORK = LK-TODAY-HIGH - LK-TODAY-LOW.
001690     COMPUTE SWNT-R2 = WS-PIVOT-WORK + WS-RANGE-WORK.
001700     COMPUTE SWNT-R3 = SWNT-R1 + WS-RANGE-WORK.
001710     COMPUTE SWNT-S2 = WS-PIVOT-WORK - WS-RANGE-WORK.
001720     COMPUTE SWNT-S3 = SWNT-S1 - WS-RANGE-WORK.
001730     MOVE LK-TODAY-OPEN       TO SWNT-STCK-OPRC.
001740 100-EXIT.
001750     EXIT.
001760
001770 999-DEBUG-DUMP.
001780*    Not called in production - left for the desk to PERFORM
001790*    from a debugger session when a pivot band looks wrong.
001800     DISPLAY 'WS-PIVOT-WORK=' WS-PIVOT-DISPLAY.
001810
001820*  END OF PROGRAM SWNPIVT

000100*--------------------------------------------------------------*
000110*    SWNWSCR - SWING-SCORE RECORD                               *
000120*    CAPWEST SECURITIES - SWING TRADING DESK BATCH SUITE        *
000130*                                                              *
000131*    One row per item that reaches the eight-component scoring  *
000132*    paragraphs on a given run date.  Written to SCOREOUT only  *
000133*    when TOTAL-SCORE clears the threshold in                   *
000134*    100-PROCESS-CANDIDATE.                                     *
000135*--------------------------------------------------------------*
000150*
000200 01  SWNS-SCORE-REC.
000210     05  SWNS-ITEM-CD                PIC X(6).
000220     05  SWNS-STCK-BSOP-DATE         PIC X(8).
000230     05  SWNS-SHEET-SCORE            PIC S9(2).
000240     05  SWNS-TREND-SCORE            PIC S9(2).
000250     05  SWNS-PRICE-SCORE            PIC S9(2).
000260     05  SWNS-KPI-SCORE              PIC S9(2).
000270     05  SWNS-BUY-SCORE              PIC S9(2).
000280     05  SWNS-AVLS-SCORE             PIC S9(2).
000290     05  SWNS-PER-SCORE              PIC S9(2).
000300     05  SWNS-PBR-SCORE              PIC S9(2).
000310     05  SWNS-TOTAL-SCORE            PIC S9(3).
000320     05  FILLER                      PIC X(7).

000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. SWNKPI.
000120 AUTHOR.       R HALVORSEN.
000130 INSTALLATION. CAPWEST SECURITIES - EDP.
000140 DATE-WRITTEN. APRIL 1988.
000150 DATE-COMPILED.
000160 SECURITY.     CAPWEST INTERNAL USE ONLY - EDP DISTRIBUTION LIST.
000170****************************************************************
000180* PROGRAM:  SWNKPI
000190*           CAPWEST SECURITIES - SWING TRADING DESK BATCH SUITE
000200*
000210* Subroutine to calculate the KPI-SCORE component of the
000220* candidate score - Wilder's 14-day RSI plus a 14-day
000230* On-Balance-Volume trend check.  Called once per candidate
000240* from SWNSCOR.
000250****************************************************************
000260*     LINKAGE
000270*        1: WS-PRC-TABLE   (passed, not changed) - one item's
000280*           price history, newest-first, index 1 = latest day,
000290*           same shape as WS-PRC-TABLE in SWNSCOR.
000300*        2: LK-KPI-SCORE   (passed and returned) - -4 thru +5.
000310****************************************************************
000320*     AMENDMENT HISTORY
000330*
000340*      DATE       AUTHOR   REQUEST   DESCRIPTION
000350*
000360*      04/02/88   RH       ORIG      INITIAL RELEASE - RSI ONLY,
000370*                                    FIXED SCORE OF 0 OR 3.
000380*      02/14/91   DKP      PR0240    ADDED OBV(14) CONFIRMATION
000390*                                    LEG, SCORE NOW 0 THRU 5.
000400*      04/18/96   MTS      PR0387    PULLED OUT OF SWNSCOR AS A
000410*                                    SEPARATE CALLED SUBROUTINE.
000420*      08/09/98   MTS      Y2K01     NO DATE MATH IN THIS MODULE
000430*                                    - REVIEWED, NO CHANGE NEEDED.
000440*      07/19/02   JHN      PR0480    GUARDED AGAINST A ZERO
000450*                                    AVERAGE-LOSS DIVIDE WHEN A
000460*                                    STOCK HAS NO DOWN DAYS.
000470*      10/27/07   CQO      PR0562    RSI SEED WINDOW NOW SKIPS
000480*                                    SHORT HISTORY GRACEFULLY.
000490*      03/11/11   CQO      PR0716    DESK REDEFINED THE KPI BAND
000500*                                    TABLE - RSI NOW SCORES
000510*                                    OVERBOUGHT/OVERSOLD (-2/+2)
000520*                                    INSTEAD OF A FLAT LOW-PRICE
000530*                                    BAND, OBV(14) NOW SCORES
000540*                                    RISING/FALLING (+2/-2), AND A
000550*                                    +1 BONUS IS ADDED WHEN BOTH
000560*                                    LEGS AGREE.  SCORE RANGE IS
000570*                                    NOW -4 THRU +5.
000580****************************************************************
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000620     C01 IS TOP-OF-FORM.
000630****************************************************************
000640 DATA DIVISION.
000650 WORKING-STORAGE SECTION.
000660*
000670 01  WS-FIELDS.
000680     05  WS-PROGRAM-STATUS        PIC X(30) VALUE SPACES.
000690     05  WS-ROW-COUNT             PIC S9(4) COMP VALUE +0.
000700*
000710*    Reversed working copy of the price/volume series - oldest
000720*    day at subscript 1 - built once at 100-REVERSE-TABLE per
000730*    the house rule that RSI/OBV math always walks forward in
000740*    time (see house note in SWNWPRC).
000750*
000760 01  WS-REV-TABLE.
000770     05  WS-REV-ROW OCCURS 1 TO 500 TIMES
000780                 DEPENDING ON WS-ROW-COUNT
000790                 INDEXED BY WS-REV-IDX.
000800         10  WS-REV-CLOSE         PIC S9(9)     COMP-3.
000810         10  WS-REV-VOLUME        PIC S9(9)     COMP-3.
000820*
000830*    Day-over-day gain/loss series, one entry shorter than the
000840*    reversed price table (there is no change on the first day).
000850*
000860 01  WS-DELTA-COUNT               PIC S9(4) COMP VALUE +0.
000870 01  WS-DELTA-TABLE.
000880     05  WS-DELTA-ROW OCCURS 1 TO 499 TIMES
000890                 DEPENDING ON WS-DELTA-COUNT
000900                 INDEXED BY WS-DELTA-IDX.
000910         10  WS-DELTA-GAIN        PIC S9(9)V99  COMP-3.
000920         10  WS-DELTA-LOSS        PIC S9(9)V99  COMP-3.
000930*
000940*    Wilder smoothing accumulators and the RSI/OBV results.
000950*
000960 01  WS-RSI-FIELDS.
000970     05  WS-AVG-GAIN              PIC S9(9)V99  COMP-3 VALUE +0.
000980     05  WS-AVG-LOSS              PIC S9(9)V99  COMP-3 VALUE +0.
000990     05  WS-RS                    PIC S9(7)V9999 COMP-3 VALUE +0.
001000     05  WS-RSI-VALUE             PIC S9(5)V99  COMP-3 VALUE +0.
001010     05  WS-RSI-READY-SW          PIC X         VALUE 'N'.
001020*
001030 01  WS-OBV-FIELDS.
001040     05  WS-OBV-RUNNING           PIC S9(15)    COMP-3 VALUE +0.
001050     05  WS-OBV-14-AGO            PIC S9(15)    COMP-3 VALUE +0.
001060     05  WS-OBV-TREND-SW          PIC X         VALUE 'E'.
001070*
001080*    Component scores feeding LK-KPI-SCORE - RSI overbought/
001090*    oversold leg and OBV(14) confirmation leg, each -2 thru +2,
001100*    plus a +1 confluence bonus when both legs fire (PR0716).
001110*
001120 01  WS-SCORE-FIELDS.
001130     05  WS-RSI-SCORE             PIC S9(2) COMP VALUE +0.
001140     05  WS-OBV-SCORE             PIC S9(2) COMP VALUE +0.
001150*
001160*    House habit - an alternate view of the running OBV total
001170*    for the desk's debug DISPLAY (see 999-DEBUG-DUMP-OBV,
001180*    not called in production).
001190*
001200 01  WS-OBV-DISPLAY REDEFINES WS-OBV-RUNNING.
001210     05  FILLER                   PIC X(8).
001220*
001230*    House habit - the RS ratio restated over the wider work
001240*    field used to guard the average-loss-is-zero divide
001250*    (PR0480) without disturbing WS-RS itself.
001260*
001270 01  WS-RS-GUARD REDEFINES WS-RS.
001280     05  FILLER                   PIC X(6).
001290*
001300*    House habit - the finished RSI value restated as an
001310*    unsigned edited field for the desk's debug DISPLAY.
001320*
001330 01  WS-RSI-EDIT REDEFINES WS-RSI-VALUE.
001340     05  FILLER                   PIC X(4).
001350*
001360 01  WS-SUB                       PIC S9(4) COMP VALUE +0.
001370 01  WS-OBV-START-SUB             PIC S9(4) COMP VALUE +0.
001380*
001390****************************************************************
001400 LINKAGE SECTION.
001410*
001420     COPY SWNWPRT.
001430*
001440 01  LK-KPI-SCORE                 PIC S9(2) COMP-3.
001450*
001460****************************************************************
001470 PROCEDURE DIVISION USING WS-PRC-TABLE, LK-KPI-SCORE.
001480****************************************************************
001490
001500 000-MAIN.
001510     MOVE 'SWNKPI STARTED' TO WS-PROGRAM-STATUS.
001520     MOVE +0 TO LK-KPI-SCORE.
001530     MOVE WS-PRC-ROW-COUNT TO WS-ROW-COUNT.
001540     IF WS-ROW-COUNT < 15
001550         GO TO 000-EXIT.
001560*
001570     PERFORM 100-REVERSE-TABLE THROUGH 100-EXIT.
001580     PERFORM 200-BUILD-DELTA-TABLE THROUGH 200-EXIT.
001590     PERFORM 300-COMPUTE-RSI THROUGH 300-EXIT.
001600     PERFORM 400-COMPUTE-OBV THROUGH 400-EXIT.
001610     PERFORM 500-SCORE-KPI THROUGH 500-EXIT.
001620 000-EXIT.
001630     MOVE 'SWNKPI ENDED' TO WS-PROGRAM-STATUS.
001640     GOBACK.
001650
001660 100-REVERSE-TABLE.
001670*
001680*    WS-PRC-TABLE arrives newest-first (index 1 = latest).
001690*    The COBOL implementation reverses the working table before
001700*    the RSI/OBV calculation so all downstream math walks
001710*    forward in time, oldest day first.
001720*
001730     SET WS-SUB TO 1.
001740     SET WS-REV-IDX TO WS-ROW-COUNT.
001750 105-REVERSE-ONE-ROW.
001760     MOVE WS-PRC-CLPR (WS-SUB) TO WS-REV-CLOSE  (WS-REV-IDX).
001770     MOVE WS-PRC-VOL  (WS-SUB) TO WS-REV-VOLUME (WS-REV-IDX).
001780     SET WS-SUB UP BY 1.
001790     SET WS-REV-IDX DOWN BY 1.
001800     IF WS-SUB NOT > WS-ROW-COUNT
001810         GO TO 105-REVERSE-ONE-ROW.
001820 100-EXIT.
001830     EXIT.
001840
001850 200-BUILD-DELTA-TABLE.
001860     COMPUTE WS-DELTA-COUNT = WS-ROW-COUNT - 1.
001870     SET WS-DELTA-IDX TO 1.
001880     SET WS-REV-IDX   TO 2.
001890 205-BUILD-ONE-DELTA.
001900     IF WS-REV-CLOSE (WS-REV-IDX) > WS-REV-CLOSE (WS-REV-IDX - 1)
001910         COMPUTE WS-DELTA-GAIN (WS-DELTA-IDX) =
001920             WS-REV-CLOSE (WS-REV-IDX) -
001930             WS-REV-CLOSE (WS-REV-IDX - 1)
001940         MOVE +0 TO WS-DELTA-LOSS (WS-DELTA-IDX)
001950     ELSE
001960         COMPUTE WS-DELTA-LOSS (WS-DELTA-IDX) =
001970             WS-REV-CLOSE (WS-REV-IDX - 1) -
001980             WS-REV-CLOSE (WS-REV-IDX)
001990         MOVE +0 TO WS-DELTA-GAIN (WS-DELTA-IDX).
002000     SET WS-DELTA-IDX UP BY 1.
002010     SET WS-REV-IDX   UP BY 1.
002020     IF WS-REV-IDX NOT > WS-ROW-COUNT
002030         GO TO 205-BUILD-ONE-DELTA.
002040 200-EXIT.
002050     EXIT.
002060
002070 300-COMPUTE-RSI.
002080*
002090*    Wilder(1978) 14-day RSI - seed the average gain/loss over
002100*    the first 14 deltas, then exponentially smooth the
002110*    remainder one day at a time (PR0562: bail out gracefully
002120*    if there is not even a 14-day seed window).
002130*
002140     IF WS-DELTA-COUNT < 14
002150         MOVE 'N' TO WS-RSI-READY-SW
002160         GO TO 300-EXIT.
002170     MOVE +0 TO WS-AVG-GAIN WS-AVG-LOSS.
002180     SET WS-DELTA-IDX TO 1.
002190 305-SEED-ONE-DELTA.
002200     ADD WS-DELTA-GAIN (WS-DELTA-IDX) TO WS-AVG-GAIN.
002210     ADD WS-DELTA-LOSS (WS-DELTA-IDX) TO WS-AVG-LOSS.
002220     SET WS-DELTA-IDX UP BY 1.
002230     IF WS-DELTA-IDX NOT > 14
002240         GO TO 305-SEED-ONE-DELTA.
002250     COMPUTE WS-AVG-GAIN = WS-AVG-GAIN / 14.
002260     COMPUTE WS-AVG-LOSS = WS-AVG-LOSS / 14.
002270     IF WS-DELTA-COUNT = 14
002280         GO TO 315-FINISH-RSI.
002290 310-SMOOTH-ONE-DELTA.
002300     COMPUTE WS-AVG-GAIN =
002310         ((WS-AVG-GAIN * 13) + WS-DELTA-GAIN (WS-DELTA-IDX)) / 14.
002320     COMPUTE WS-AVG-LOSS =
002330         ((WS-AVG-LOSS * 13) + WS-DELTA-LOSS (WS-DELTA-IDX)) / 14.
002340     SET WS-DELTA-IDX UP BY 1.
002350     IF WS-DELTA-IDX NOT > WS-DELTA-COUNT
002360         GO TO 310-SMOOTH-ONE-DELTA.
002370 315-FINISH-RSI.
002380     IF WS-AVG-LOSS = 0
002390         MOVE 100.00 TO WS-RSI-VALUE
002400         MOVE 'Y' TO WS-RSI-READY-SW
002410         GO TO 300-EXIT.
002420     COMPUTE WS-RS = WS-AVG-GAIN / WS-AVG-LOSS.
002430     COMPUTE WS-RSI-VALUE = 100 - (100 / (1 + WS-RS)).
002440     MOVE 'Y' TO WS-RSI-READY-SW.
002450 300-EXIT.
002460     EXIT.
002470
002480 400-COMPUTE-OBV.
002490*
002500*    On-Balance-Volume over the full reversed series, running
002510*    total starts at zero on the oldest day and is walked
002520*    forward day by day.  WS-OBV-START-SUB marks the day 14
002530*    trading sessions behind the latest one - the running total
002540*    is snapshot there so this paragraph can compare today's
002550*    OBV against OBV as of 14 days ago (PR0716).
002560*
002570     MOVE +0 TO WS-OBV-RUNNING.
002580     MOVE +0 TO WS-OBV-14-AGO.
002590     MOVE 'E' TO WS-OBV-TREND-SW.
002600     COMPUTE WS-OBV-START-SUB = WS-ROW-COUNT - 14.
002610     SET WS-REV-IDX TO 2.
002620 405-ACCUMULATE-ONE-DAY.
002630     IF WS-REV-CLOSE (WS-REV-IDX) > WS-REV-CLOSE (WS-REV-IDX - 1)
002640         ADD WS-REV-VOLUME (WS-REV-IDX) TO WS-OBV-RUNNING
002650     ELSE
002660         IF WS-REV-CLOSE (WS-REV-IDX) <
002670                                 WS-REV-CLOSE (WS-REV-IDX - 1)
002680             SUBTRACT WS-REV-VOLUME (WS-REV-IDX)
002690                 FROM WS-OBV-RUNNING.
002700     IF WS-REV-IDX = WS-OBV-START-SUB
002710         MOVE WS-OBV-RUNNING TO WS-OBV-14-AGO.
002720     SET WS-REV-IDX UP BY 1.
002730     IF WS-REV-IDX NOT > WS-ROW-COUNT
002740         GO TO 405-ACCUMULATE-ONE-DAY.
002750     IF WS-OBV-RUNNING > WS-OBV-14-AGO
002760         MOVE 'U' TO WS-OBV-TREND-SW
002770     ELSE
002780         IF WS-OBV-RUNNING < WS-OBV-14-AGO
002790             MOVE 'D' TO WS-OBV-TREND-SW.
002800 400-EXIT.
002810     EXIT.
002820
002830 500-SCORE-KPI.
002840*
002850*    RSI leg scores overbought (-2) or oversold (+2), OBV(14)
002860*    leg scores rising (+2) or falling (-2), each leg 0 if the
002870*    history was too short to compute it or the reading is
002880*    neutral - see PR0716.  A +1 confluence bonus is added when
002890*    both legs agree on a nonzero reading.
002900*
002910     MOVE +0 TO LK-KPI-SCORE.
002920     MOVE +0 TO WS-RSI-SCORE.
002930     MOVE +0 TO WS-OBV-SCORE.
002940     IF WS-RSI-READY-SW = 'Y'
002950         IF WS-RSI-VALUE > 70
002960             MOVE -2 TO WS-RSI-SCORE
002970         ELSE
002980             IF WS-RSI-VALUE < 30
002990                 MOVE +2 TO WS-RSI-SCORE.
003000     IF WS-OBV-TREND-SW = 'U'
003010         MOVE +2 TO WS-OBV-SCORE
003020     ELSE
003030         IF WS-OBV-TREND-SW = 'D'
003040             MOVE -2 TO WS-OBV-SCORE.
003050     COMPUTE LK-KPI-SCORE = WS-RSI-SCORE + WS-OBV-SCORE.
003060     IF WS-RSI-SCORE NOT = 0 AND WS-OBV-SCORE NOT = 0
003070         ADD +1 TO LK-KPI-SCORE.
003080 500-EXIT.
003090     EXIT.
003100
003110 999-DEBUG-DUMP-OBV.
003120*    Not called in production - left for the desk to PERFORM
003130*    from a debugger session when the OBV leg looks wrong.
003140     DISPLAY 'WS-OBV-RUNNING=' WS-OBV-DISPLAY.
003150
003160*  END OF PROGRAM SWNKPI

000100*--------------------------------------------------------------*
000110*    SWNWPRM - DESK-CONFIGURED THRESHOLDS                       *
000120*    CAPWEST SECURITIES - SWING TRADING DESK BATCH SUITE        *
000130*                                                              *
000131*    Trading-desk configured thresholds for the swing scoring  *
000132*    and buy/sell engines, carried as WORKING-STORAGE constants *
000133*    rather than a parameter file - one small copybook of      *
000134*    switches per the shop convention (see NACWLOCK).           *
000135*--------------------------------------------------------------*
000150*
000200     05  WS-PARM-CONTRACT-RATE       PIC V999 COMP-3
000210                                     VALUE .300.
000220*        Fraction of available balance allocated to a single
000230*        new swing position (see 140-ALLOCATE-POSITION, SWNBUY).
000300     05  WS-PARM-LIMIT-CNT           PIC S9(3) COMP-3 VALUE +5.
000310*        Maximum number of concurrently held swing positions.
000400     05  WS-PARM-UP-RATE             PIC S9(3)V99 COMP-3
000410                                     VALUE +10.00.
000420*        Take-profit trigger, profit-rate percent.
000500     05  WS-PARM-DOWN-RATE           PIC S9(3)V99 COMP-3
000510                                     VALUE -7.00.
000520*        Loss-cut trigger, profit-rate percent (negative).
000600     05  WS-PARM-SELL-HOLD-RATE      PIC V999 COMP-3
000610                                     VALUE .500.
000620*        Minimum fraction of LIMIT-PRICE a position's notional
000630*        must reach before the sell engine will act on it.
000700     05  WS-PARM-LIMIT-PRICE         PIC S9(10) COMP-3
000710                                     VALUE +1000000.
000800     05  WS-PARM-USE-LOSS-CUT        PIC X VALUE 'Y'.
000810         88  WS-PARM-LOSS-CUT-ON         VALUE 'Y'.
000820         88  WS-PARM-LOSS-CUT-OFF        VALUE 'N'.
000900     05  WS-PARM-TEST-FORCE-BUY      PIC X VALUE 'N'.
000910         88  WS-PARM-FORCE-BUY           VALUE 'Y'.
001000     05  WS-PARM-TEST-FORCE-SELL     PIC X VALUE 'N'.
001010         88  WS-PARM-FORCE-SELL          VALUE 'Y'.
001100     05  WS-PARM-CURRENT-BALANCE     PIC S9(11) COMP-3
001110                                     VALUE +0.
001120*        Cash available for new positions, refreshed from the
001130*        LIVEQUOT feed's balance header record each run.

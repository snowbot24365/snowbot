000100*--------------------------------------------------------------*
000110*    SWNWPRC - DAILY-PRICE RECORD                               *
000120*    CAPWEST SECURITIES - SWING TRADING DESK BATCH SUITE        *
000130*                                                              *
000131*    One row per item per trading day.  PRICEFIL is stored     *
000132*    newest-first (index 1 = latest day) to match the desk's   *
000133*    long-standing feed order; RSI/OBV/moving-average math     *
000134*    walks the table toward older entries (higher subscripts). *
000135*    WS-PRC-TABLE below is the in-memory OCCURS working copy   *
000136*    built each run from PRICEFIL - see house note in SWNMAVG. *
000137*--------------------------------------------------------------*
000150*
000200 01  SWNP-PRICE-REC.
000210     05  SWNP-ITEM-CD                PIC X(6).
000220     05  SWNP-STCK-BSOP-DATE         PIC X(8).
000230     05  SWNP-STCK-CLPR              PIC S9(9).
000240     05  SWNP-STCK-OPRC              PIC S9(9).
000250     05  SWNP-STCK-HGPR              PIC S9(9).
000260     05  SWNP-STCK-LWPR              PIC S9(9).
000270     05  SWNP-ACML-VOL               PIC S9(9).
000280     05  SWNP-MA-TABLE.
000290         10  SWNP-MA5                PIC S9(9)V99.
000300         10  SWNP-MA10               PIC S9(9)V99.
000310         10  SWNP-MA20               PIC S9(9)V99.
000320         10  SWNP-MA30               PIC S9(9)V99.
000330         10  SWNP-MA60               PIC S9(9)V99.
000340         10  SWNP-MA120              PIC S9(9)V99.
000350         10  SWNP-MA200              PIC S9(9)V99.
000360         10  SWNP-MA240              PIC S9(9)V99.
000370     05  FILLER                      PIC X(13).

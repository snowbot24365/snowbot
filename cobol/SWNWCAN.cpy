000100*--------------------------------------------------------------*
000110*    SWNWCAN - SWING-CANDIDATE RECORD                           *
000120*    CAPWEST SECURITIES - SWING TRADING DESK BATCH SUITE        *
000130*                                                              *
000131*    One row per item per scoring run.  Produced upstream by    *
000132*    the nightly item-master/equity/financial-sheet/price join  *
000133*    (annual-sheet filter already applied); CANDFILE arrives    *
000134*    pre-sorted by market category / sector / item code.  Do    *
000135*    not resequence.                                            *
000136*--------------------------------------------------------------*
000150*
000200 01  SWNC-CANDIDATE-REC.
000210     05  SWNC-MRKT-CTG               PIC X(10).
000211*            KOSPI or KOSDAQ.
000220     05  SWNC-BSTP-KOR-ISNM          PIC X(100).
000230     05  SWNC-ITEM-CD                PIC X(6).
000240     05  SWNC-ITMS-NM                PIC X(60).
000250     05  SWNC-GRS                    PIC S9(9)V99.
000251*            Revenue growth rate, percent.
000260     05  SWNC-BSOP-PRFI-INRT         PIC S9(9)V99.
000261*            Operating-profit growth rate, percent.
000270     05  SWNC-RSRV-RATE              PIC S9(9)V99.
000280     05  SWNC-LBLT-RATE              PIC S9(9)V99.
000290     05  SWNC-STCK-CLPR              PIC S9(9).
000300     05  SWNC-STCK-DRYY-HGPR         PIC S9(9)V99.
000310     05  SWNC-DRYY-HGPR-VRSS-RATE    PIC S9(5)V99.
000311*            Pct vs YTD high; negative = below the high.
000320     05  SWNC-MA-TABLE.
000330         10  SWNC-MA5                PIC S9(9)V99.
000340         10  SWNC-MA10               PIC S9(9)V99.
000350         10  SWNC-MA20               PIC S9(9)V99.
000360         10  SWNC-MA30               PIC S9(9)V99.
000370         10  SWNC-MA60               PIC S9(9)V99.
000380         10  SWNC-MA120              PIC S9(9)V99.
000390         10  SWNC-MA240              PIC S9(9)V99.
000400     05  SWNC-FRGN-NTBY-QTY          PIC S9(9)V99.
000410     05  SWNC-PGTR-NTBY-QTY          PIC S9(9)V99.
000420     05  SWNC-ACML-VOL               PIC S9(9).
000430     05  SWNC-FRGN-HLDN-QTY          PIC S9(9)V99.
000440     05  SWNC-LSTN-STCN              PIC S9(11)V99.
000450     05  SWNC-PER                    PIC S9(9)V99.
000460     05  SWNC-PBR                    PIC S9(9)V99.
000470     05  SWNC-STCK-DRYY-LWPR         PIC S9(9)V99.
000480     05  SWNC-DRYY-LWPR-VRSS-RATE    PIC S9(5)V99.
000481*            Pct vs YTD low; positive = above the low.
000490     05  SWNC-EPS                    PIC S9(9)V99.
000500     05  SWNC-BPS                    PIC S9(9)V99.
000510     05  SWNC-THTR-NTIN              PIC S9(13)V99.
000511*            Net income, latest financial-sheet period.
000520     05  FILLER                      PIC X(44).

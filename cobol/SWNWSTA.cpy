000100*--------------------------------------------------------------*
000110*    SWNWSTA - TRADE-STATUS RECORD                              *
000120*    CAPWEST SECURITIES - SWING TRADING DESK BATCH SUITE        *
000130*                                                              *
000131*    Current holding/order status, one row per item+date,      *
000132*    latest write wins - the "holdings" view the buy and sell   *
000133*    jobs both read.  TRDSTAT is a snapshot file loaded whole   *
000134*    into WS-STA-TABLE, same convention as WS-TRD-TABLE in      *
000135*    SWNWTRD.                                                   *
000136*--------------------------------------------------------------*
000150*
000200 01  SWNH-STATUS-REC.
000210     05  SWNH-ITEM-CD                PIC X(6).
000220     05  SWNH-TRADE-DATE             PIC X(8).
000230     05  SWNH-TRADE-TYPE             PIC X(2).
000231         88  SWNH-HOLDING                VALUE 'BS'.
000232         88  SWNH-SOLD                   VALUE 'SS'.
000240     05  SWNH-ODNO                   PIC X(10).
000250     05  SWNH-QTY                    PIC S9(8).
000260     05  SWNH-TRADE-PRICE            PIC S9(10).
000270     05  SWNH-TRADE-TIME             PIC X(6).
000280     05  FILLER                      PIC X(10).

000100*--------------------------------------------------------------*
000110*    SWNWDBG - COMMON RUN-CONTROL WORKING-STORAGE FRAGMENT      *
000120*    Copied into the WS-RUN-CONTROL group of every desk      *
000130*    batch driver so DISPLAY dumps and abend walk-backs always  *
000140*    show the same fields in the same order across the suite.  *
000150*    Caller supplies the enclosing 01/05 level; this copybook   *
000160*    is a 05-level fragment only (see EPSMTCOM house style).    *
000170*--------------------------------------------------------------*
000180    10  WS-RUN-PROGRAM-NAME      PIC X(8)  VALUE SPACES.
000190    10  WS-RUN-DATE              PIC X(8)  VALUE SPACES.
000200    10  WS-RUN-STATUS-MSG        PIC X(30) VALUE SPACES.
000210    10  WS-RUN-RECS-IN           PIC S9(7) COMP-3 VALUE +0.
000220    10  WS-RUN-RECS-OUT          PIC S9(7) COMP-3 VALUE +0.
000230    10  WS-RUN-RECS-SKIPPED      PIC S9(7) COMP-3 VALUE +0.
000240    10  WS-RUN-RECS-ERRORED      PIC S9(7) COMP-3 VALUE +0.

000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. SWNMAVG.
000120 AUTHOR.       R HALVORSEN.
000130 INSTALLATION. CAPWEST SECURITIES - EDP.
000140 DATE-WRITTEN. MARCH 1988.
000150 DATE-COMPILED.
000160 SECURITY.     CAPWEST INTERNAL USE ONLY - EDP DISTRIBUTION LIST.
000170****************************************************************
000180* PROGRAM:  SWNMAVG
000190*           CAPWEST SECURITIES - SWING TRADING DESK BATCH SUITE
000200*
000210* Day-start moving-average maintenance pass.  Reads the whole
000220* PRICEFIL history file one item at a time (the file is grouped
000230* by ITEM-CD, oldest run first within a block, newest-first within
000240* an item's own date sequence), computes the desk's eight simple
000250* moving-average windows for every day on file, and writes a new
000260* PRICEOUT generation carrying the same OHLC/volume data plus the
000270* refreshed MA5..MA240 fields.  Run ahead of SWNSCOR each morning
000280* so the trend score (220-TREND-SCORE in SWNSCOR) always sees
000290* today's averages; PRICEOUT is promoted to PRICEFIL by the JCL
000300* step that follows this one.
000310****************************************************************
000320*     FILES
000330*
000340*     PRICEFIL - DAILY-PRICE history, input, sequential, read once
000350*                straight through in ITEM-CD order.
000360*     PRICEOUT - DAILY-PRICE history, output, sequential, new
000370*                generation written one item block at a time as
000380*                PRICEFIL is consumed - see house note at 000-MAIN.
000390****************************************************************
000400*     COPYBOOKS
000410*
000420*     SWNWPRC - DAILY-PRICE-REC layout, COPYed twice (once plain
000430*               for PRICEFIL, once REPLACING for PRICEOUT) so the
000440*               input record we are still holding for the next
000450*               item's read-ahead is never clobbered by the record
000460*               we are about to write.
000470*     SWNWDBG - common run-control fields.
000480****************************************************************
000490*     AMENDMENT HISTORY
000500*
000510*      DATE       AUTHOR   REQUEST   DESCRIPTION
000520*
000530*      03/14/88   RH       ORIG      INITIAL RELEASE - MA5/MA20/
000540*                                    MA60 ONLY, SIZED FOR THE
000550*                                    TREND SCORE GATE IN SWNSCOR.
000560*      01/22/91   DKP      PR0235    ADDED MA10/MA30 WINDOWS FOR
000570*                                    FINER TREND GRANULARITY.
000580*      11/05/93   DKP      PR0304    ADDED MA120/MA200/MA240 LONG
000590*                                    WINDOWS.
000600*      08/09/98   MTS      Y2K01     EXPANDED STCK-BSOP-DATE TO
000610*                                    CCYYMMDD, WAS YYMMDD.
000620*      02/01/99   MTS      Y2K02     VERIFIED CENTURY WINDOW ON
000630*                                    ALL DATE COMPARE LOGIC.
000640*      06/30/00   JHN      PR0457    SHORT HISTORIES NOW AVERAGE
000650*                                    OVER THE DAYS ACTUALLY ON
000660*                                    FILE INSTEAD OF ZERO-PADDING
000670*                                    THE WINDOW.
000680*      10/27/07   CQO      PR0563    REWRITTEN AS A NEW-MASTER
000690*                                    SEQUENTIAL UPDATE (PRICEOUT)
000700*                                    INSTEAD OF HOLDING THE WHOLE
000710*                                    MARKET'S HISTORY RESIDENT.
000720*      05/14/12   CQO      PR0605    ITEM-BLOCK BOUNDARY NOW
000730*                                    DETECTED OFF AN ITEM-CD
000740*                                    COMPARE ON THE READ-AHEAD
000750*                                    RECORD INSTEAD OF A TRAILER.
000760****************************************************************
000770
000780 ENVIRONMENT DIVISION.
000790 CONFIGURATION SECTION.
000800 SPECIAL-NAMES.
000810     C01 IS TOP-OF-FORM.
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840 
000850     SELECT PRICEFIL ASSIGN TO PRICEFIL
000860         ACCESS IS SEQUENTIAL
000870         FILE STATUS  IS  WS-PRICEFIL-STATUS.
000880 
000890     SELECT PRICEOUT ASSIGN TO PRICEOUT
000900         ACCESS IS SEQUENTIAL
000910         FILE STATUS  IS  WS-PRICEOUT-STATUS.
000920 
000930****************************************************************
000940 DATA DIVISION.
000950 FILE SECTION.
000960 
000970 FD  PRICEFIL
000980     LABEL RECORDS ARE STANDARD
000990     RECORDING MODE IS F.
001000     COPY SWNWPRC.
001010 
001020*    House habit - a 14-byte key-only view of the DAILY-PRICE
001030*    record, matching the WS-CURRENT-ITEM compare at 100-PROCESS-
001040*    ONE-ITEM (see TRDINFO-ALT-REC in SWNSCOR for the same idea).
001050*
001060 01  SWNP-PRICE-ALT-REC REDEFINES SWNP-PRICE-REC.
001070     05  SWNP-ALT-KEY             PIC X(14).
001080     05  FILLER                   PIC X(146).
001090 
001100 FD  PRICEOUT
001110     LABEL RECORDS ARE STANDARD
001120     RECORDING MODE IS F.
001130     COPY SWNWPRC REPLACING ==SWNP-== BY ==WSOP-==.
001140
001150****************************************************************
001160 WORKING-STORAGE SECTION.
001170*
001180 01  WS-RUN-CONTROL.
001190     COPY SWNWDBG.
001200*
001210 01  WS-FIELDS.
001220     05  WS-PRICEFIL-STATUS       PIC X(2) VALUE SPACES.
001230     05  WS-PRICEOUT-STATUS       PIC X(2) VALUE SPACES.
001240     05  WS-PRICEFIL-EOF          PIC X    VALUE 'N'.
001250     05  WS-CURRENT-ITEM          PIC X(6) VALUE SPACES.
001260*
001270*    House habit - the eight window sizes restated as a table so
001280*    210-COMPUTE-ROW-WINDOWS can drive the MA loop off a subscript
001290*    instead of eight discrete PERFORMs (see PR0235/PR0304 notes).
001300*
001310 01  WS-WINDOW-SIZES.
001320     05  FILLER                   PIC 9(3) VALUE 005.
001330     05  FILLER                   PIC 9(3) VALUE 010.
001340     05  FILLER                   PIC 9(3) VALUE 020.
001350     05  FILLER                   PIC 9(3) VALUE 030.
001360     05  FILLER                   PIC 9(3) VALUE 060.
001370     05  FILLER                   PIC 9(3) VALUE 120.
001380     05  FILLER                   PIC 9(3) VALUE 200.
001390     05  FILLER                   PIC 9(3) VALUE 240.
001400 01  WS-WINDOW-TABLE REDEFINES WS-WINDOW-SIZES.
001410     05  WS-WINDOW-SIZE           PIC 9(3) OCCURS 8 TIMES.
001420*
001430*    Working table for one item's price history plus the eight
001440*    computed MA columns - not COPYed from SWNWPRT, since that
001450*    copybook carries no MA storage and this program is the only
001460*    one that ever needs to (see house note in SWNWPRT).
001470*
001480 01  WS-MAVG-TABLE.
001490     05  WS-MAVG-ROW-COUNT        PIC S9(4) COMP VALUE +0.
001500     05  WS-MAVG-ROW OCCURS 0 TO 500 TIMES
001510                DEPENDING ON WS-MAVG-ROW-COUNT
001520                INDEXED BY WS-MAVG-IDX.
001530         10  WS-MAVG-DATE         PIC X(8).
001540         10  WS-MAVG-CLPR         PIC S9(9).
001550         10  WS-MAVG-OPRC         PIC S9(9).
001560         10  WS-MAVG-HGPR         PIC S9(9).
001570         10  WS-MAVG-LWPR         PIC S9(9).
001580         10  WS-MAVG-VOL          PIC S9(9).
001590         10  WS-MAVG-MA           PIC S9(9)V99 OCCURS 8 TIMES.
001600*
001610 01  WS-CALC-FIELDS.
001620     05  WS-MAVG-SUB              PIC S9(4) COMP VALUE +0.
001630     05  WS-WIN-SUB               PIC S9(4) COMP VALUE +0.
001640     05  WS-WIN-SCAN              PIC S9(4) COMP VALUE +0.
001650     05  WS-WIN-LAST              PIC S9(4) COMP VALUE +0.
001660     05  WS-WIN-DAYS              PIC S9(4) COMP VALUE +0.
001670     05  WS-WIN-SUM               PIC S9(11) COMP-3 VALUE +0.
001680     05  WS-ITEM-COUNT            PIC S9(7) COMP-3 VALUE +0.
001690*
001700*    House habit - an edited view of the running sum for the
001710*    DISPLAY dump when the desk asks why a window came out short
001720*    (999-DEBUG-DUMP-SUM, not called in production).
001730*
001740 01  WS-WIN-SUM-DISPLAY REDEFINES WS-WIN-SUM.
001750     05  FILLER                   PIC X(6).
001760
001770****************************************************************
001780 PROCEDURE DIVISION.
001790****************************************************************
001800 
001810 000-MAIN.
001820     MOVE 'SWNMAVG ' TO WS-RUN-PROGRAM-NAME.
001830     ACCEPT WS-RUN-DATE FROM DATE.
001840     DISPLAY 'SWNMAVG STARTED - RUN DATE ' WS-RUN-DATE.
001850 
001860     PERFORM 900-OPEN-FILES.
001870 
001880*    Primed read - the control-break logic below always looks one
001890*    record ahead so it can tell where an item's block ends.
001900     PERFORM 700-READ-ONE-PRICE THROUGH 700-EXIT.
001910 
001920     PERFORM 100-PROCESS-ONE-ITEM THROUGH 100-EXIT
001930             UNTIL WS-PRICEFIL-EOF = 'Y'.
001940 
001950     PERFORM 950-CLOSE-FILES.
001960 
001970     DISPLAY 'SWNMAVG ENDED - ITEMS ' WS-ITEM-COUNT
001980             ' READ ' WS-RUN-RECS-IN
001990             ' WRITTEN ' WS-RUN-RECS-OUT.
002000     GOBACK.
002010 
002020 100-PROCESS-ONE-ITEM.
002030     MOVE SWNP-ITEM-CD TO WS-CURRENT-ITEM.
002040     MOVE +0 TO WS-MAVG-ROW-COUNT.
002050     ADD +1 TO WS-ITEM-COUNT.
002060 100-APPEND-LOOP.
002070     IF WS-MAVG-ROW-COUNT NOT < 500
002080         GO TO 100-SKIP-APPEND.
002090     ADD +1 TO WS-MAVG-ROW-COUNT.
002100     SET WS-MAVG-IDX TO WS-MAVG-ROW-COUNT.
002110     MOVE SWNP-STCK-BSOP-DATE TO WS-MAVG-DATE (WS-MAVG-IDX).
002120     MOVE SWNP-STCK-CLPR      TO WS-MAVG-CLPR (WS-MAVG-IDX).
002130     MOVE SWNP-STCK-OPRC      TO WS-MAVG-OPRC (WS-MAVG-IDX).
002140     MOVE SWNP-STCK-HGPR      TO WS-MAVG-HGPR (WS-MAVG-IDX).
002150     MOVE SWNP-STCK-LWPR      TO WS-MAVG-LWPR (WS-MAVG-IDX).
002160     MOVE SWNP-ACML-VOL       TO WS-MAVG-VOL  (WS-MAVG-IDX).
002170 100-SKIP-APPEND.
002180     ADD +1 TO WS-RUN-RECS-IN.
002190     PERFORM 700-READ-ONE-PRICE THROUGH 700-EXIT.
002200     IF WS-PRICEFIL-EOF = 'Y'
002210         GO TO 100-BLOCK-DONE.
002220     IF SWNP-ITEM-CD = WS-CURRENT-ITEM
002230         GO TO 100-APPEND-LOOP.
002240 100-BLOCK-DONE.
002250     PERFORM 200-COMPUTE-MOVING-AVERAGES THROUGH 200-EXIT.
002260     PERFORM 250-WRITE-ITEM-BLOCK THROUGH 250-EXIT.
002270 100-EXIT.
002280     EXIT.
002290 
002300 200-COMPUTE-MOVING-AVERAGES.
002310     IF WS-MAVG-ROW-COUNT = 0
002320         GO TO 200-EXIT.
002330     MOVE +1 TO WS-MAVG-SUB.
002340 200-ROW-LOOP.
002350     PERFORM 210-COMPUTE-ROW-WINDOWS THROUGH 210-EXIT.
002360     ADD +1 TO WS-MAVG-SUB.
002370     IF WS-MAVG-SUB NOT > WS-MAVG-ROW-COUNT
002380         GO TO 200-ROW-LOOP.
002390 200-EXIT.
002400     EXIT.
002410 
002420 210-COMPUTE-ROW-WINDOWS.
002430     MOVE +1 TO WS-WIN-SUB.
002440 210-WINDOW-LOOP.
002450     PERFORM 220-COMPUTE-ONE-WINDOW THROUGH 220-EXIT.
002460     ADD +1 TO WS-WIN-SUB.
002470     IF WS-WIN-SUB NOT > 8
002480         GO TO 210-WINDOW-LOOP.
002490 210-EXIT.
002500     EXIT.
002510 
002520 220-COMPUTE-ONE-WINDOW.
002530*
002540*    Average the close prices from this row toward the older end
002550*    of the block (higher subscripts, per the house PRICEFIL/
002560*    newest-first note in SWNWPRC) for WS-WINDOW-SIZE (WS-WIN-SUB)
002570*    days, or however many of them are actually on file - never
002580*    zero-pad a short history (PR0457).
002590*
002600     MOVE +0 TO WS-WIN-SUM.
002610     MOVE +0 TO WS-WIN-DAYS.
002620     COMPUTE WS-WIN-LAST =
002630         WS-MAVG-SUB + WS-WINDOW-SIZE (WS-WIN-SUB) - 1.
002640     IF WS-WIN-LAST > WS-MAVG-ROW-COUNT
002650         MOVE WS-MAVG-ROW-COUNT TO WS-WIN-LAST.
002660     MOVE WS-MAVG-SUB TO WS-WIN-SCAN.
002670 220-SUM-LOOP.
002680     ADD WS-MAVG-CLPR (WS-WIN-SCAN) TO WS-WIN-SUM.
002690     ADD +1 TO WS-WIN-DAYS.
002700     ADD +1 TO WS-WIN-SCAN.
002710     IF WS-WIN-SCAN NOT > WS-WIN-LAST
002720         GO TO 220-SUM-LOOP.
002730     IF WS-WIN-DAYS = 0
002740         MOVE +0 TO WS-MAVG-MA (WS-MAVG-SUB WS-WIN-SUB)
002750         GO TO 220-EXIT.
002760     COMPUTE WS-MAVG-MA (WS-MAVG-SUB WS-WIN-SUB) =
002770         WS-WIN-SUM / WS-WIN-DAYS.
002780 220-EXIT.
002790     EXIT.
002800 
002810 250-WRITE-ITEM-BLOCK.
002820     MOVE +1 TO WS-MAVG-SUB.
002830 250-ROW-LOOP.
002840     MOVE SPACES              TO WSOP-PRICE-REC.
002850     MOVE WS-CURRENT-ITEM     TO WSOP-ITEM-CD.
002860     MOVE WS-MAVG-DATE (WS-MAVG-SUB) TO WSOP-STCK-BSOP-DATE.
002870     MOVE WS-MAVG-CLPR (WS-MAVG-SUB) TO WSOP-STCK-CLPR.
002880     MOVE WS-MAVG-OPRC (WS-MAVG-SUB) TO WSOP-STCK-OPRC.
002890     MOVE WS-MAVG-HGPR (WS-MAVG-SUB) TO WSOP-STCK-HGPR.
002900     MOVE WS-MAVG-LWPR (WS-MAVG-SUB) TO WSOP-STCK-LWPR.
002910     MOVE WS-MAVG-VOL  (WS-MAVG-SUB) TO WSOP-ACML-VOL.
002920     MOVE WS-MAVG-MA (WS-MAVG-SUB 1) TO WSOP-MA5.
002930     MOVE WS-MAVG-MA (WS-MAVG-SUB 2) TO WSOP-MA10.
002940     MOVE WS-MAVG-MA (WS-MAVG-SUB 3) TO WSOP-MA20.
002950     MOVE WS-MAVG-MA (WS-MAVG-SUB 4) TO WSOP-MA30.
002960     MOVE WS-MAVG-MA (WS-MAVG-SUB 5) TO WSOP-MA60.
002970     MOVE WS-MAVG-MA (WS-MAVG-SUB 6) TO WSOP-MA120.
002980     MOVE WS-MAVG-MA (WS-MAVG-SUB 7) TO WSOP-MA200.
002990     MOVE WS-MAVG-MA (WS-MAVG-SUB 8) TO WSOP-MA240.
003000     WRITE WSOP-PRICE-REC.
003010     ADD +1 TO WS-RUN-RECS-OUT.
003020     ADD +1 TO WS-MAVG-SUB.
003030     IF WS-MAVG-SUB NOT > WS-MAVG-ROW-COUNT
003040         GO TO 250-ROW-LOOP.
003050 250-EXIT.
003060     EXIT.
003070 
003080 700-READ-ONE-PRICE.
003090     READ PRICEFIL
003100         AT END MOVE 'Y' TO WS-PRICEFIL-EOF.
003110 700-EXIT.
003120     EXIT.
003130 
003140 900-OPEN-FILES.
003150     OPEN INPUT  PRICEFIL.
003160     OPEN OUTPUT PRICEOUT.
003170     IF WS-PRICEFIL-STATUS NOT = '00'
003180         DISPLAY 'SWNMAVG - ERROR OPENING PRICEFIL, RC='
003190                 WS-PRICEFIL-STATUS
003200         MOVE 16 TO RETURN-CODE
003210         MOVE 'Y' TO WS-PRICEFIL-EOF.
003220 
003230 950-CLOSE-FILES.
003240     CLOSE PRICEFIL.
003250     CLOSE PRICEOUT.
003260 
003270 999-DEBUG-DUMP-SUM.
003280*    Not called in production - left for the desk to PERFORM from
003290*    a debugger session when a window average looks wrong.
003300     DISPLAY 'WS-WIN-SUM=' WS-WIN-SUM-DISPLAY ' WS-WIN-DAYS='
003310             WS-WIN-DAYS.
003320 
003330*  END OF PROGRAM SWNMAVG

000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. SWNBUY.
000120 AUTHOR.       M T SATO.
000130 INSTALLATION. CAPWEST SECURITIES - EDP.
000140 DATE-WRITTEN. MARCH 1991.
000150 DATE-COMPILED.
000160 SECURITY.     CAPWEST INTERNAL USE ONLY - EDP DISTRIBUTION LIST.
000170****************************************************************
000180* PROGRAM:  SWNBUY
000190*           CAPWEST SECURITIES - SWING TRADING DESK BATCH SUITE
000200*
000210* Intraday buy-decision driver.  Runs against the day's flagged
000220* ITEM-TRADE-INFO candidates (SWNT-YN-POSSIBILITY = 'Y', stamped
000230* by SWNSCOR at day-start), refreshes each candidate's pivot
000240* lines with the broker's live quote, applies the desk's holding-
000250* limit, re-entry, and buy-price gates, sizes the position off
000260* the available cash balance, and files a TRADE-STATUS row plus
000270* a TRADE-HISTORY entry for every order placed.  Meant to be run
000280* several times an hour off the on-line quote drop - see the
000290* re-entry guard at 120-REENTRY-GUARD for why a re-run is safe.
000300****************************************************************
000310*     FILES
000320*
000330*     LIVEQUOT - broker current-price/balance extract, input,
000340*                sequential, loaded whole at 900-OPEN-FILES.
000350*     PRICEFIL - DAILY-PRICE history, input, sequential,
000360*                re-read once per candidate at 700-FIND-PRIOR-
000370*                PRICE for the prior day's OHLC.
000380*     TRDINFO  - ITEM-TRADE-INFO snapshot, loaded whole at
000390*                900-OPEN-FILES, rewritten whole at
000400*                950-CLOSE-FILES.
000410*     TRDSTAT  - TRADE-STATUS snapshot (current holdings),
000420*                loaded whole at 900-OPEN-FILES, rewritten whole
000430*                at 950-CLOSE-FILES.
000440*     TRDHIST  - TRADE-HISTORY log, loaded whole at 900-OPEN-
000450*                FILES for the re-entry guard, then held OPEN
000460*                EXTEND for the rest of the run so new orders
000470*                post as they are placed.
000480****************************************************************
000490*     COPYBOOKS
000500*
000510*     SWNWLIV - SWNL-QUOTE-REC layout.
000520*     SWNWPRC - DAILY-PRICE-REC layout.
000530*     SWNWHST - TRADE-HISTORY-REC layout.
000540*     SWNWTRD - ITEM-TRADE-INFO-REC layout.
000550*     SWNWTRT - WS-TRD-TABLE, whole-file TRDINFO snapshot.
000560*     SWNWSTT - WS-STA-TABLE, whole-file TRDSTAT snapshot.
000570*     SWNWPRM - desk-configured thresholds.
000580*     SWNWDBG - common run-control fields.
000590****************************************************************
000600*     AMENDMENT HISTORY
000610*
000620*      DATE       AUTHOR   REQUEST   DESCRIPTION
000630*
000640*      03/18/91   MTS      ORIG      INITIAL RELEASE - HOLDING-
000650*                                    LIMIT AND RE-ENTRY GATES,
000660*                                    FIXED-FRACTION SIZING ONLY.
000670*      07/02/93   MTS      PR0329    ADDED LOSS-CUT OVERRIDE
000680*                                    SWITCH FOR DESK TESTING.
000690*      08/09/98   MTS      Y2K01     EXPANDED TRADE-DATE FIELDS
000700*                                    TO CCYYMMDD, WAS YYMMDD.
000710*      02/01/99   MTS      Y2K02     VERIFIED CENTURY WINDOW ON
000720*                                    ALL DATE COMPARE LOGIC.
000730*      04/11/02   JHN      PR0484    LIVEQUOT FIELDS NOW ARRIVE
000740*                                    AS EDITED TEXT FROM THE NEW
000750*                                    VENDOR FEED - ADDED 900-
000760*                                    NUMERIC-EDIT DEFENSIVE PARSE.
000770*      10/14/07   CQO      PR0565    HOLDING-LIMIT CHECK NOW
000780*                                    SCANS TRDSTAT DIRECTLY
000790*                                    INSTEAD OF A DAILY COUNT
000800*                                    FIELD MAINTAINED BY HAND.
000810*      05/14/12   CQO      PR0603    PIVOT REFRESH NOW CALLS
000820*                                    SWNPIVT DIRECTLY IN FULL-
000830*                                    RECOMPUTE MODE INSTEAD OF
000840*                                    JUST STAMPING CURRENT PRICE.
000850*      09/10/13   CQO      PR0742    BUY-TARGET NOW AVERAGES ONLY
000860*                                    THE NON-ZERO S1/S2/S3 BANDS
000870*                                    - COMPANION FIX TO SWNPIVT
000880*                                    PR0730/PR0741.
000890****************************************************************
000900     
000910 ENVIRONMENT DIVISION.
000920 CONFIGURATION SECTION.
000930 SPECIAL-NAMES.
000940     C01 IS TOP-OF-FORM.
000950 INPUT-OUTPUT SECTION.
000960 FILE-CONTROL.
000970     
000980 SELECT LIVEQUOT ASSIGN TO LIVEQUOT
000990     ACCESS IS SEQUENTIAL
001000     FILE STATUS  IS  WS-LIVEQUOT-STATUS.
001010     
001020 SELECT PRICEFIL ASSIGN TO PRICEFIL
001030     ACCESS IS SEQUENTIAL
001040     FILE STATUS  IS  WS-PRICEFIL-STATUS.
001050     
001060 SELECT TRDINFO  ASSIGN TO TRDINFO
001070     ACCESS IS SEQUENTIAL
001080     FILE STATUS  IS  WS-TRDINFO-STATUS.
001090     
001100 SELECT TRDSTAT  ASSIGN TO TRDSTAT
001110     ACCESS IS SEQUENTIAL
001120     FILE STATUS  IS  WS-TRDSTAT-STATUS.
001130     
001140 SELECT TRDHIST  ASSIGN TO TRDHIST
001150     ACCESS IS SEQUENTIAL
001160     FILE STATUS  IS  WS-TRDHIST-STATUS.
001170     
001180****************************************************************
001190 DATA DIVISION.
001200 FILE SECTION.
001210     
001220 FD  LIVEQUOT
001230     LABEL RECORDS ARE STANDARD
001240     RECORDING MODE IS F.
001250     COPY SWNWLIV.
001260     
001270 FD  PRICEFIL
001280     LABEL RECORDS ARE STANDARD
001290     RECORDING MODE IS F.
001300     COPY SWNWPRC.
001310     
001320 FD  TRDINFO
001330     LABEL RECORDS ARE STANDARD
001340     RECORDING MODE IS F.
001350 01  TRDINFO-REC                     PIC X(160).
001360*
001370*    House habit - a 14-byte key-only view of the TRDINFO
001380*    record for the whole-file rewrite at 952-REWRITE-TRDINFO-
001390*    TABLE, matching the WS-SEARCH-KEY shape used by
001400*    725-FIND-STA-ROW below.
001410*
001420 01  TRDINFO-ALT-REC REDEFINES TRDINFO-REC.
001430     05  TRDINFO-ALT-KEY             PIC X(14).
001440     05  FILLER                      PIC X(146).
001450     
001460 FD  TRDSTAT
001470     LABEL RECORDS ARE STANDARD
001480     RECORDING MODE IS F.
001490 01  TRDSTAT-REC                     PIC X(60).
001500*
001510*    House habit - a 14-byte key-only view (item+date) of the
001520*    TRDSTAT record for the upsert scan at 725-FIND-STA-ROW -
001530*    keyed on item/date only, so a same-day resell overwrites
001540*    the morning's buy row rather than doubling it.
001550*
001560 01  TRDSTAT-ALT-REC REDEFINES TRDSTAT-REC.
001570     05  TRDSTAT-ALT-KEY             PIC X(14).
001580     05  FILLER                      PIC X(46).
001590     
001600 FD  TRDHIST
001610     LABEL RECORDS ARE STANDARD
001620     RECORDING MODE IS F.
001630     COPY SWNWHST.
001640     
001650****************************************************************
001660 WORKING-STORAGE SECTION.
001670*
001680 01  WS-RUN-CONTROL.
001690     COPY SWNWDBG.
001700*
001710 01  WS-FIELDS.
001720     05  WS-LIVEQUOT-STATUS       PIC X(2) VALUE SPACES.
001730     05  WS-PRICEFIL-STATUS       PIC X(2) VALUE SPACES.
001740     05  WS-TRDINFO-STATUS        PIC X(2) VALUE SPACES.
001750     05  WS-TRDSTAT-STATUS        PIC X(2) VALUE SPACES.
001760     05  WS-TRDHIST-STATUS        PIC X(2) VALUE SPACES.
001770     05  WS-LIVEQUOT-EOF          PIC X    VALUE 'N'.
001780     05  WS-PRICEFIL-EOF          PIC X    VALUE 'N'.
001790*
001800*    Desk-configured thresholds (see house note in SWNWPRM).
001810*
001820 01  WS-PARMS.
001830     COPY SWNWPRM.
001840*
001850*    Whole-file working copies of TRDINFO and TRDSTAT for the
001860*    candidate loop and the holding-limit scan.
001870*
001880     COPY SWNWTRT.
001890     COPY SWNWSTT.
001900*
001910*    Whole-file working copy of TRDHIST, loaded once at start
001920*    of run for the re-entry guard, then appended to on disk as
001930*    orders are placed - the table itself is never rewritten.
001940*
001950 01  WS-HIST-TABLE.
001960     05  WS-HIST-ROW-COUNT           PIC S9(4) COMP VALUE +0.
001970     05  WS-HIST-ROW OCCURS 0 TO 5000 TIMES
001980                DEPENDING ON WS-HIST-ROW-COUNT
001990                INDEXED BY WS-HIST-IDX.
002000         10  WS-HIST-ROW-REC          PIC X(150).
002010*
002020*    Whole-file working copy of LIVEQUOT's quote rows, edited
002030*    to packed numeric by 900-NUMERIC-EDIT as they are loaded
002040*    (see PR0484 note above) - the balance header row is not
002050*    kept here, it is moved straight to WS-PARM-CURRENT-BALANCE.
002060*
002070 01  WS-LIVE-TABLE.
002080     05  WS-LIVE-ROW-COUNT           PIC S9(4) COMP VALUE +0.
002090     05  WS-LIVE-ROW OCCURS 0 TO 3000 TIMES
002100                DEPENDING ON WS-LIVE-ROW-COUNT
002110                INDEXED BY WS-LIVE-IDX.
002120         10  WS-LIVE-ITEM-CD          PIC X(6).
002130         10  WS-LIVE-CURR-PRICE       PIC S9(9) COMP-3.
002140         10  WS-LIVE-TODAY-OPRC       PIC S9(9) COMP-3.
002150         10  WS-LIVE-TODAY-HGPR       PIC S9(9) COMP-3.
002160         10  WS-LIVE-TODAY-LWPR       PIC S9(9) COMP-3.
002170*
002180 01  WS-SCAN-FIELDS.
002190     05  WS-TRD-SUB                  PIC S9(4) COMP VALUE +0.
002200     05  WS-STA-SUB                  PIC S9(4) COMP VALUE +0.
002210     05  WS-LIVE-SUB                 PIC S9(4) COMP VALUE +0.
002220     05  WS-SEARCH-KEY.
002230         10  WS-SEARCH-ITEM           PIC X(6).
002240         10  WS-SEARCH-DATE           PIC X(8).
002250     05  WS-STA-FOUND-SW              PIC X VALUE 'N'.
002260     05  WS-HIST-FOUND-SW             PIC X VALUE 'N'.
002270     05  WS-LIVE-FOUND-SW             PIC X VALUE 'N'.
002280     05  WS-PRIOR-FOUND-SW            PIC X VALUE 'N'.
002290*
002300*    House habit - the balance and buy-target work fields
002310*    restated as edited views for the desk's debug DISPLAY
002320*    (999-DEBUG-DUMP, not called in production).
002330*
002340 01  WS-CALC-FIELDS.
002350     05  WS-HOLD-COUNT               PIC S9(4) COMP-3 VALUE +0.
002360     05  WS-ALREADY-HELD-SW          PIC X VALUE 'N'.
002370     05  WS-CURR-PRICE               PIC S9(9) COMP-3 VALUE +0.
002380     05  WS-S-SUM                    PIC S9(10) COMP-3 VALUE +0.
002390     05  WS-S-COUNT                  PIC S9(2)  COMP-3 VALUE +0.
002400     05  WS-BUY-TARGET-S             PIC S9(9)  COMP-3 VALUE +0.
002410     05  WS-ALLOCATE-PRICE           PIC S9(11) COMP-3 VALUE +0.
002420     05  WS-BUY-COUNT                PIC S9(9)  COMP-3 VALUE +0.
002430     05  WS-BUY-OK-SW                PIC X VALUE 'Y'.
002440*
002450 01  WS-BUY-TARGET-DISPLAY REDEFINES WS-BUY-TARGET-S.
002460     05  FILLER                      PIC X(5).
002470*
002480 01  WS-ALLOCATE-DISPLAY REDEFINES WS-ALLOCATE-PRICE.
002490     05  FILLER                      PIC X(6).
002500*
002510 01  WS-HOLD-COUNT-EDIT REDEFINES WS-HOLD-COUNT.
002520     05  FILLER                      PIC X(3).
002530*
002540 01  WS-CLOCK-TIME.
002550     05  WS-CLOCK-HHMMSS             PIC 9(6).
002560     05  WS-CLOCK-HS                 PIC 9(2).
002570*
002580*    900-NUMERIC-EDIT work fields - shared by every LIVEQUOT
002590*    price/balance field (see PR0484 note above).
002600*
002610 01  WS-NUMERIC-EDIT-FIELDS.
002620     05  WS-EDIT-IN                  PIC X(9).
002630     05  WS-EDIT-OUT                 PIC S9(9) COMP-3 VALUE +0.
002640*
002650*    LINKAGE-shaped work areas passed BY CONTENT to the pivot
002660*    subroutine - see SWNPIVT header for the parameter layout.
002670*
002680 01  WS-PIVOT-PRIOR-OHLC.
002690     05  WS-PIVOT-PRIOR-HIGH         PIC S9(9) COMP-3 VALUE +0.
002700     05  WS-PIVOT-PRIOR-LOW          PIC S9(9) COMP-3 VALUE +0.
002710     05  WS-PIVOT-PRIOR-CLOSE        PIC S9(9) COMP-3 VALUE +0.
002720*
002730 01  WS-PIVOT-TODAY-OHLC.
002740     05  WS-PIVOT-TODAY-OPEN         PIC S9(9) COMP-3 VALUE +0.
002750     05  WS-PIVOT-TODAY-HIGH         PIC S9(9) COMP-3 VALUE +0.
002760     05  WS-PIVOT-TODAY-LOW          PIC S9(9) COMP-3 VALUE +0.
002770     05  WS-PIVOT-CURR-PRICE         PIC S9(9) COMP-3 VALUE +0.
002780*
002790 01  WS-PIVOT-MODE                   PIC X VALUE 'F'.
002800 01  WS-PIVOT-CD-TYPE                PIC X(2) VALUE 'SW'.
002810*
002820****************************************************************
002830 PROCEDURE DIVISION.
002840****************************************************************
002850     
002860 000-MAIN.
002870     MOVE 'SWNBUY  ' TO WS-RUN-PROGRAM-NAME.
002880     ACCEPT WS-RUN-DATE FROM DATE.
002890     DISPLAY 'SWNBUY STARTED - RUN DATE ' WS-RUN-DATE.
002900     
002910     PERFORM 900-OPEN-FILES.
002920     
002930     IF WS-TRD-ROW-COUNT = 0
002940         GO TO 000-SKIP-PROCESSING.
002950     
002960     SET WS-TRD-IDX TO 1.
002970     PERFORM 100-PROCESS-CANDIDATE THROUGH 100-EXIT
002980             UNTIL WS-TRD-IDX > WS-TRD-ROW-COUNT.
002990     
003000 000-SKIP-PROCESSING.
003010     PERFORM 950-CLOSE-FILES.
003020     
003030     DISPLAY 'SWNBUY ENDED - READ ' WS-RUN-RECS-IN
003040             ' BOUGHT ' WS-RUN-RECS-OUT
003050             ' SKIPPED ' WS-RUN-RECS-SKIPPED.
003060     GOBACK.
003070     
003080 100-PROCESS-CANDIDATE.
003090     SET WS-TRD-SUB TO WS-TRD-IDX.
003100     MOVE WS-TRD-ROW-REC (WS-TRD-IDX) TO SWNT-TRADE-INFO-REC.
003110     SET WS-TRD-IDX UP BY 1.
003120     IF SWNT-CD-TYPE NOT = 'SW' OR SWNT-YN-POSSIBILITY NOT = 'Y'
003130         GO TO 100-EXIT.
003140     ADD +1 TO WS-RUN-RECS-IN.
003150     MOVE 'Y'          TO WS-BUY-OK-SW.
003160     MOVE SWNT-ITEM-CD TO WS-SEARCH-ITEM.
003170     MOVE WS-RUN-DATE  TO WS-SEARCH-DATE.
003180*
003190*    Gate 1 - the desk's holding limit (PR0565).
003200*
003210     PERFORM 105-CHECK-HOLDING-LIMIT THROUGH 105-EXIT.
003220     IF WS-BUY-OK-SW = 'N'
003230         ADD +1 TO WS-RUN-RECS-SKIPPED
003240         GO TO 100-EXIT.
003250*
003260*    Gate 2 - a live quote must be on file for this item.
003270*
003280     PERFORM 106-FIND-LIVE-QUOTE THROUGH 106-EXIT.
003290     IF WS-BUY-OK-SW = 'N'
003300         ADD +1 TO WS-RUN-RECS-SKIPPED
003310         GO TO 100-EXIT.
003320*
003330*    Refresh the pivot lines with today's live open/high/low
003340*    before the buy rule is tested (PR0603).
003350*
003360     PERFORM 110-REFRESH-PIVOT THROUGH 110-EXIT.
003370*
003380*    Gate 3 - re-entry guard, one buy per item per day.
003390*
003400     PERFORM 120-REENTRY-GUARD THROUGH 120-EXIT.
003410     IF WS-BUY-OK-SW = 'N'
003420         ADD +1 TO WS-RUN-RECS-SKIPPED
003430         GO TO 100-EXIT.
003440*
003450*    Gate 4 - price must be under the buy target, unless the
003460*    desk's test switch is forcing a buy for a dry run.
003470*
003480     IF WS-PARM-FORCE-BUY
003490         GO TO 135-SKIP-BUY-RULE.
003500     PERFORM 130-APPLY-BUY-RULE THROUGH 130-EXIT.
003510     IF WS-BUY-OK-SW = 'N'
003520         ADD +1 TO WS-RUN-RECS-SKIPPED
003530         GO TO 100-EXIT.
003540 135-SKIP-BUY-RULE.
003550     PERFORM 140-ALLOCATE-POSITION THROUGH 140-EXIT.
003560     IF WS-BUY-COUNT = 0
003570         ADD +1 TO WS-RUN-RECS-SKIPPED
003580         GO TO 100-EXIT.
003590     PERFORM 150-PLACE-BUY-ORDER THROUGH 150-EXIT.
003600     ADD +1 TO WS-RUN-RECS-OUT.
003610 100-EXIT.
003620     EXIT.
003630     
003640 105-CHECK-HOLDING-LIMIT.
003650*
003660*    Scans WS-STA-TABLE for today's open positions ('BS' rows)
003670*    - counts them against WS-PARM-LIMIT-CNT, but an item this
003680*    driver already holds does not count against its own limit.
003690*
003700     MOVE +0 TO WS-HOLD-COUNT.
003710     MOVE 'N' TO WS-ALREADY-HELD-SW.
003720     PERFORM 710-SCAN-STATUS-FOR-HOLDING THROUGH 710-EXIT.
003730     IF WS-ALREADY-HELD-SW = 'Y'
003740         GO TO 105-EXIT.
003750     IF WS-HOLD-COUNT NOT < WS-PARM-LIMIT-CNT
003760         MOVE 'N' TO WS-BUY-OK-SW.
003770 105-EXIT.
003780     EXIT.
003790     
003800 106-FIND-LIVE-QUOTE.
003810     PERFORM 715-SCAN-LIVE-FOR-ITEM THROUGH 715-EXIT.
003820     IF WS-LIVE-FOUND-SW NOT = 'Y'
003830         MOVE 'N' TO WS-BUY-OK-SW
003840         GO TO 106-EXIT.
003850     MOVE WS-LIVE-CURR-PRICE (WS-LIVE-SUB) TO WS-CURR-PRICE.
003860     IF WS-CURR-PRICE NOT > 0
003870         MOVE 'N' TO WS-BUY-OK-SW.
003880 106-EXIT.
003890     EXIT.
003900     
003910 110-REFRESH-PIVOT.
003920*
003930*    PIVOT/R1/S1 come back unchanged from day-start since the
003940*    prior day's OHLC has not moved - what this call actually
003950*    fills in is R2/R3/S2/S3 and today's open, off the live
003960*    quote's today-open/high/low (PR0603).
003970*
003980     PERFORM 700-FIND-PRIOR-PRICE THROUGH 700-EXIT.
003990     MOVE WS-LIVE-TODAY-OPRC (WS-LIVE-SUB) TO WS-PIVOT-TODAY-OPEN.
004000     MOVE WS-LIVE-TODAY-HGPR (WS-LIVE-SUB) TO WS-PIVOT-TODAY-HIGH.
004010     MOVE WS-LIVE-TODAY-LWPR (WS-LIVE-SUB) TO WS-PIVOT-TODAY-LOW.
004020     MOVE WS-CURR-PRICE                    TO WS-PIVOT-CURR-PRICE.
004030     MOVE 'F'                              TO WS-PIVOT-MODE.
004040     MOVE 'SW'                             TO WS-PIVOT-CD-TYPE.
004050     CALL 'SWNPIVT' USING WS-PIVOT-PRIOR-OHLC,
004060                          WS-PIVOT-TODAY-OHLC,
004070                          WS-PIVOT-MODE,
004080                          WS-PIVOT-CD-TYPE,
004090                          SWNT-TRADE-INFO-REC.
004100     MOVE SWNT-TRADE-INFO-REC TO WS-TRD-ROW-REC (WS-TRD-SUB).
004110 110-EXIT.
004120     EXIT.
004130     
004140 120-REENTRY-GUARD.
004150     PERFORM 720-SCAN-HIST-FOR-REENTRY THROUGH 720-EXIT.
004160     IF WS-HIST-FOUND-SW = 'Y'
004170         MOVE 'N' TO WS-BUY-OK-SW.
004180 120-EXIT.
004190     EXIT.
004200     
004210 130-APPLY-BUY-RULE.
004220*
004230*    Buy target is the average of the non-zero S1/S2/S3 support
004240*    bands - a band comes back zero when today's open has not
004250*    yet posted (see SWNPIVT house note), and a zero band has
004260*    no business dragging the average down (PR0742).
004270*
004280     MOVE +0 TO WS-S-SUM WS-S-COUNT.
004290     IF SWNT-S1 NOT = 0
004300         ADD SWNT-S1 TO WS-S-SUM
004310         ADD +1 TO WS-S-COUNT.
004320     IF SWNT-S2 NOT = 0
004330         ADD SWNT-S2 TO WS-S-SUM
004340         ADD +1 TO WS-S-COUNT.
004350     IF SWNT-S3 NOT = 0
004360         ADD SWNT-S3 TO WS-S-SUM
004370         ADD +1 TO WS-S-COUNT.
004380     IF WS-S-COUNT = 0
004390         MOVE 'N' TO WS-BUY-OK-SW
004400         GO TO 130-EXIT.
004410     COMPUTE WS-BUY-TARGET-S = WS-S-SUM / WS-S-COUNT.
004420     IF WS-BUY-TARGET-S NOT > 0
004430         MOVE 'N' TO WS-BUY-OK-SW
004440         GO TO 130-EXIT.
004450     IF WS-CURR-PRICE NOT < WS-BUY-TARGET-S
004460         MOVE 'N' TO WS-BUY-OK-SW.
004470 130-EXIT.
004480     EXIT.
004490     
004500 140-ALLOCATE-POSITION.
004510*
004520*    Truncating throughout, same as the share-count math in
004530*    every other program in this suite - a fractional share
004540*    is not an order the desk can place.
004550*
004560     COMPUTE WS-ALLOCATE-PRICE =
004570         WS-PARM-CURRENT-BALANCE * WS-PARM-CONTRACT-RATE.
004580     IF WS-CURR-PRICE NOT > 0
004590         MOVE +0 TO WS-BUY-COUNT
004600         GO TO 140-EXIT.
004610     COMPUTE WS-BUY-COUNT = WS-ALLOCATE-PRICE / WS-CURR-PRICE.
004620     IF WS-BUY-COUNT NOT = 0
004630         GO TO 140-EXIT.
004640     IF WS-PARM-CURRENT-BALANCE NOT < WS-CURR-PRICE
004650         MOVE +1 TO WS-BUY-COUNT.
004660 140-EXIT.
004670     EXIT.
004680     
004690 150-PLACE-BUY-ORDER.
004700     ACCEPT WS-CLOCK-TIME FROM TIME.
004710     PERFORM 725-FIND-STA-ROW THROUGH 725-EXIT.
004720     MOVE SWNT-ITEM-CD        TO SWNH-ITEM-CD (WS-STA-SUB).
004730     MOVE WS-RUN-DATE         TO SWNH-TRADE-DATE (WS-STA-SUB).
004740     MOVE 'BS'                TO SWNH-TRADE-TYPE (WS-STA-SUB).
004750     MOVE SPACES              TO SWNH-ODNO (WS-STA-SUB).
004760     MOVE WS-BUY-COUNT        TO SWNH-QTY (WS-STA-SUB).
004770     MOVE WS-CURR-PRICE       TO SWNH-TRADE-PRICE (WS-STA-SUB).
004780     MOVE WS-CLOCK-HHMMSS     TO SWNH-TRADE-TIME (WS-STA-SUB).
004790     
004800     ADD +1 TO WS-HIST-ROW-COUNT.
004810     SET WS-HIST-IDX TO WS-HIST-ROW-COUNT.
004820     MOVE SPACES              TO WS-HIST-ROW-REC (WS-HIST-IDX).
004830     MOVE SWNT-ITEM-CD        TO SWNX-ITEM-CD.
004840     MOVE WS-RUN-DATE         TO SWNX-TRADE-DATE.
004850     MOVE WS-CLOCK-HHMMSS     TO SWNX-TRADE-HOUR.
004860     MOVE 'B'                 TO SWNX-TRADE-TYPE.
004870     MOVE WS-BUY-COUNT        TO SWNX-TRADE-COUNT.
004880     MOVE WS-CURR-PRICE       TO SWNX-TRADE-PRICE.
004890     MOVE 'SWING BUY'         TO SWNX-RMK.
004900     WRITE SWNX-HISTORY-REC.
004910     MOVE SWNX-HISTORY-REC    TO WS-HIST-ROW-REC (WS-HIST-IDX).
004920 150-EXIT.
004930     EXIT.
004940     
004950 700-FIND-PRIOR-PRICE.
004960*
004970*    Re-open PRICEFIL and take this item's newest row as the
004980*    prior day's OHLC - the file is newest-first per item, same
004990*    re-read habit SWNSCOR uses for the KPI history slice.
005000*
005010     MOVE +0 TO WS-PIVOT-PRIOR-HIGH WS-PIVOT-PRIOR-LOW
005020                  WS-PIVOT-PRIOR-CLOSE.
005030     MOVE 'N' TO WS-PRICEFIL-EOF.
005040     MOVE 'N' TO WS-PRIOR-FOUND-SW.
005050     OPEN INPUT PRICEFIL.
005060     PERFORM 705-READ-ONE-PRICEFIL THROUGH 705-EXIT
005070             UNTIL WS-PRICEFIL-EOF = 'Y' OR WS-PRIOR-FOUND-SW = 'Y'.
005080     CLOSE PRICEFIL.
005090 700-EXIT.
005100     EXIT.
005110     
005120 705-READ-ONE-PRICEFIL.
005130     READ PRICEFIL
005140         AT END MOVE 'Y' TO WS-PRICEFIL-EOF.
005150     IF WS-PRICEFIL-EOF = 'Y'
005160         GO TO 705-EXIT.
005170     IF SWNP-ITEM-CD NOT = WS-SEARCH-ITEM
005180         GO TO 705-EXIT.
005190     MOVE SWNP-STCK-HGPR TO WS-PIVOT-PRIOR-HIGH.
005200     MOVE SWNP-STCK-LWPR TO WS-PIVOT-PRIOR-LOW.
005210     MOVE SWNP-STCK-CLPR TO WS-PIVOT-PRIOR-CLOSE.
005220     MOVE 'Y'            TO WS-PRIOR-FOUND-SW.
005230 705-EXIT.
005240     EXIT.
005250     
005260 710-SCAN-STATUS-FOR-HOLDING.
005270*
005280*    Linear scan of WS-STA-TABLE for today's open positions.
005290*    An item already held is exempted from the count, since a
005300*    refresh of that item's own row is not a new position.
005310*
005320     IF WS-STA-ROW-COUNT = 0
005330         GO TO 710-EXIT.
005340     SET WS-STA-IDX TO 1.
005350 715-SCAN-STA-ROW.
005360     MOVE WS-STA-ROW-REC (WS-STA-IDX) TO SWNH-STATUS-REC.
005370     IF SWNH-TRADE-DATE = WS-RUN-DATE AND SWNH-HOLDING
005380         IF SWNH-ITEM-CD = WS-SEARCH-ITEM
005390             MOVE 'Y' TO WS-ALREADY-HELD-SW
005400         ELSE
005410             ADD +1 TO WS-HOLD-COUNT.
005420     SET WS-STA-IDX UP BY 1.
005430     IF WS-STA-IDX NOT > WS-STA-ROW-COUNT
005440         GO TO 715-SCAN-STA-ROW.
005450 710-EXIT.
005460     EXIT.
005470     
005480 715-SCAN-LIVE-FOR-ITEM.
005490*
005500*    Linear scan of WS-LIVE-TABLE for this item's live quote row.
005510*
005520     MOVE 'N' TO WS-LIVE-FOUND-SW.
005530     IF WS-LIVE-ROW-COUNT = 0
005540         GO TO 715-EXIT.
005550     SET WS-LIVE-IDX TO 1.
005560 717-SCAN-LIVE-ROW.
005570     IF WS-LIVE-ITEM-CD (WS-LIVE-IDX) = WS-SEARCH-ITEM
005580         MOVE 'Y' TO WS-LIVE-FOUND-SW
005590         SET WS-LIVE-SUB TO WS-LIVE-IDX
005600         GO TO 715-EXIT.
005610     SET WS-LIVE-IDX UP BY 1.
005620     IF WS-LIVE-IDX NOT > WS-LIVE-ROW-COUNT
005630         GO TO 717-SCAN-LIVE-ROW.
005640 715-EXIT.
005650     EXIT.
005660     
005670 720-SCAN-HIST-FOR-REENTRY.
005680*
005690*    Linear scan of WS-HIST-TABLE for a 'B' row already posted
005700*    today for this item - what makes a re-run of this driver
005710*    safe mid-session (see program banner above).
005720*
005730     MOVE 'N' TO WS-HIST-FOUND-SW.
005740     IF WS-HIST-ROW-COUNT = 0
005750         GO TO 720-EXIT.
005760     SET WS-HIST-IDX TO 1.
005770 722-SCAN-HIST-ROW.
005780     MOVE WS-HIST-ROW-REC (WS-HIST-IDX) TO SWNX-HISTORY-REC.
005790     IF SWNX-ITEM-CD = WS-SEARCH-ITEM
005800             AND SWNX-TRADE-DATE = WS-RUN-DATE
005810             AND SWNX-TRADE-BUY
005820         MOVE 'Y' TO WS-HIST-FOUND-SW
005830         GO TO 720-EXIT.
005840     SET WS-HIST-IDX UP BY 1.
005850     IF WS-HIST-IDX NOT > WS-HIST-ROW-COUNT
005860         GO TO 722-SCAN-HIST-ROW.
005870 720-EXIT.
005880     EXIT.
005890     
005900 725-FIND-STA-ROW.
005910*
005920*    Linear scan of WS-STA-TABLE for an existing item/date row
005930*    to overwrite; appends a new row when none is on file yet.
005940*
005950     MOVE 'N' TO WS-STA-FOUND-SW.
005960     IF WS-STA-ROW-COUNT = 0
005970         GO TO 727-APPEND-STA-ROW.
005980     SET WS-STA-IDX TO 1.
005990 728-SCAN-STA-KEY.
006000     IF WS-STA-ROW-REC (WS-STA-IDX) (1:14) = WS-SEARCH-KEY
006010         MOVE 'Y' TO WS-STA-FOUND-SW
006020         SET WS-STA-SUB TO WS-STA-IDX
006030         GO TO 725-EXIT.
006040     SET WS-STA-IDX UP BY 1.
006050     IF WS-STA-IDX NOT > WS-STA-ROW-COUNT
006060         GO TO 728-SCAN-STA-KEY.
006070 727-APPEND-STA-ROW.
006080     ADD +1 TO WS-STA-ROW-COUNT.
006090     SET WS-STA-SUB TO WS-STA-ROW-COUNT.
006100     MOVE SPACES TO WS-STA-ROW-REC (WS-STA-SUB).
006110 725-EXIT.
006120     EXIT.
006130     
006140 900-OPEN-FILES.
006150     PERFORM 902-LOAD-TRDINFO-TABLE THROUGH 902-EXIT.
006160     PERFORM 904-LOAD-TRDSTAT-TABLE THROUGH 904-EXIT.
006170     PERFORM 906-LOAD-HIST-TABLE    THROUGH 906-EXIT.
006180     PERFORM 908-LOAD-LIVE-TABLE    THROUGH 908-EXIT.
006190     OPEN EXTEND TRDHIST.
006200     
006210 902-LOAD-TRDINFO-TABLE.
006220     MOVE +0 TO WS-TRD-ROW-COUNT.
006230     OPEN INPUT TRDINFO.
006240     IF WS-TRDINFO-STATUS NOT = '00'
006250         GO TO 902-EXIT.
006260     PERFORM 903-READ-ONE-TRDINFO THROUGH 903-EXIT
006270             UNTIL WS-TRDINFO-STATUS NOT = '00'.
006280     CLOSE TRDINFO.
006290 902-EXIT.
006300     EXIT.
006310     
006320 903-READ-ONE-TRDINFO.
006330     READ TRDINFO INTO SWNT-TRADE-INFO-REC.
006340     IF WS-TRDINFO-STATUS NOT = '00'
006350         GO TO 903-EXIT.
006360     IF WS-TRD-ROW-COUNT NOT < 2000
006370         GO TO 903-EXIT.
006380     ADD +1 TO WS-TRD-ROW-COUNT.
006390     SET WS-TRD-IDX TO WS-TRD-ROW-COUNT.
006400     MOVE SWNT-TRADE-INFO-REC TO WS-TRD-ROW-REC (WS-TRD-IDX).
006410 903-EXIT.
006420     EXIT.
006430     
006440 904-LOAD-TRDSTAT-TABLE.
006450     MOVE +0 TO WS-STA-ROW-COUNT.
006460     OPEN INPUT TRDSTAT.
006470     IF WS-TRDSTAT-STATUS NOT = '00'
006480         GO TO 904-EXIT.
006490     PERFORM 905-READ-ONE-TRDSTAT THROUGH 905-EXIT
006500             UNTIL WS-TRDSTAT-STATUS NOT = '00'.
006510     CLOSE TRDSTAT.
006520 904-EXIT.
006530     EXIT.
006540     
006550 905-READ-ONE-TRDSTAT.
006560     READ TRDSTAT INTO SWNH-STATUS-REC.
006570     IF WS-TRDSTAT-STATUS NOT = '00'
006580         GO TO 905-EXIT.
006590     IF WS-STA-ROW-COUNT NOT < 2000
006600         GO TO 905-EXIT.
006610     ADD +1 TO WS-STA-ROW-COUNT.
006620     SET WS-STA-IDX TO WS-STA-ROW-COUNT.
006630     MOVE SWNH-STATUS-REC TO WS-STA-ROW-REC (WS-STA-IDX).
006640 905-EXIT.
006650     EXIT.
006660     
006670 906-LOAD-HIST-TABLE.
006680     MOVE +0 TO WS-HIST-ROW-COUNT.
006690     OPEN INPUT TRDHIST.
006700     IF WS-TRDHIST-STATUS NOT = '00'
006710         GO TO 906-EXIT.
006720     PERFORM 907-READ-ONE-HIST THROUGH 907-EXIT
006730             UNTIL WS-TRDHIST-STATUS NOT = '00'.
006740     CLOSE TRDHIST.
006750 906-EXIT.
006760     EXIT.
006770     
006780 907-READ-ONE-HIST.
006790     READ TRDHIST INTO SWNX-HISTORY-REC.
006800     IF WS-TRDHIST-STATUS NOT = '00'
006810         GO TO 907-EXIT.
006820     IF WS-HIST-ROW-COUNT NOT < 5000
006830         GO TO 907-EXIT.
006840     ADD +1 TO WS-HIST-ROW-COUNT.
006850     SET WS-HIST-IDX TO WS-HIST-ROW-COUNT.
006860     MOVE SWNX-HISTORY-REC TO WS-HIST-ROW-REC (WS-HIST-IDX).
006870 907-EXIT.
006880     EXIT.
006890     
006900 908-LOAD-LIVE-TABLE.
006910*
006920*    LIVEQUOT carries one balance header row ('B') and one quote
006930*    row ('Q') per item - every price/balance field is edited
006940*    text, so each is run through 900-NUMERIC-EDIT as it is
006950*    loaded (PR0484).
006960*
006970     MOVE +0 TO WS-LIVE-ROW-COUNT.
006980     MOVE 'N' TO WS-LIVEQUOT-EOF.
006990     OPEN INPUT LIVEQUOT.
007000     IF WS-LIVEQUOT-STATUS NOT = '00'
007010         GO TO 908-EXIT.
007020     PERFORM 909-READ-ONE-LIVE THROUGH 909-EXIT
007030             UNTIL WS-LIVEQUOT-EOF = 'Y'.
007040     CLOSE LIVEQUOT.
007050 908-EXIT.
007060     EXIT.
007070     
007080 909-READ-ONE-LIVE.
007090     READ LIVEQUOT
007100         AT END MOVE 'Y' TO WS-LIVEQUOT-EOF.
007110     IF WS-LIVEQUOT-EOF = 'Y'
007120         GO TO 909-EXIT.
007130     IF SWNL-BALANCE-ROW
007140         MOVE SWNL-BALANCE-EDIT TO WS-EDIT-IN
007150         PERFORM 900-NUMERIC-EDIT
007160         MOVE WS-EDIT-OUT TO WS-PARM-CURRENT-BALANCE
007170         GO TO 909-EXIT.
007180     IF WS-LIVE-ROW-COUNT NOT < 3000
007190         GO TO 909-EXIT.
007200     ADD +1 TO WS-LIVE-ROW-COUNT.
007210     SET WS-LIVE-IDX TO WS-LIVE-ROW-COUNT.
007220     MOVE SWNL-ITEM-CD TO WS-LIVE-ITEM-CD (WS-LIVE-IDX).
007230     MOVE SWNL-CURR-PRICE-EDIT TO WS-EDIT-IN.
007240     PERFORM 900-NUMERIC-EDIT.
007250     MOVE WS-EDIT-OUT TO WS-LIVE-CURR-PRICE (WS-LIVE-IDX).
007260     MOVE SWNL-TODAY-OPRC-EDIT TO WS-EDIT-IN.
007270     PERFORM 900-NUMERIC-EDIT.
007280     MOVE WS-EDIT-OUT TO WS-LIVE-TODAY-OPRC (WS-LIVE-IDX).
007290     MOVE SWNL-TODAY-HGPR-EDIT TO WS-EDIT-IN.
007300     PERFORM 900-NUMERIC-EDIT.
007310     MOVE WS-EDIT-OUT TO WS-LIVE-TODAY-HGPR (WS-LIVE-IDX).
007320     MOVE SWNL-TODAY-LWPR-EDIT TO WS-EDIT-IN.
007330     PERFORM 900-NUMERIC-EDIT.
007340     MOVE WS-EDIT-OUT TO WS-LIVE-TODAY-LWPR (WS-LIVE-IDX).
007350 909-EXIT.
007360     EXIT.
007370     
007380 900-NUMERIC-EDIT.
007390*
007400*    Shared defensive parse for every LIVEQUOT price/balance
007410*    field - the vendor feed has dropped a blank or garbled
007420*    field before, and a bad MOVE of non-numeric text into a
007430*    COMP-3 field is not something the desk wants found at
007440*    3-AM on a re-run (PR0484).
007450*
007460     IF WS-EDIT-IN IS NUMERIC
007470         MOVE WS-EDIT-IN TO WS-EDIT-OUT
007480     ELSE
007490         MOVE +0 TO WS-EDIT-OUT.
007500     
007510 950-CLOSE-FILES.
007520     CLOSE TRDHIST.
007530     PERFORM 952-REWRITE-TRDINFO-TABLE THROUGH 952-EXIT.
007540     PERFORM 956-REWRITE-TRDSTAT-TABLE THROUGH 956-EXIT.
007550     
007560 952-REWRITE-TRDINFO-TABLE.
007570     OPEN OUTPUT TRDINFO.
007580     IF WS-TRD-ROW-COUNT = 0
007590         GO TO 955-CLOSE-OUT-TRDINFO.
007600     SET WS-TRD-IDX TO 1.
007610 953-WRITE-ONE-TRDINFO.
007620     MOVE WS-TRD-ROW-REC (WS-TRD-IDX) TO TRDINFO-REC.
007630     WRITE TRDINFO-REC.
007640     SET WS-TRD-IDX UP BY 1.
007650     IF WS-TRD-IDX NOT > WS-TRD-ROW-COUNT
007660         GO TO 953-WRITE-ONE-TRDINFO.
007670 955-CLOSE-OUT-TRDINFO.
007680     CLOSE TRDINFO.
007690 952-EXIT.
007700     EXIT.
007710     
007720 956-REWRITE-TRDSTAT-TABLE.
007730     OPEN OUTPUT TRDSTAT.
007740     IF WS-STA-ROW-COUNT = 0
007750         GO TO 959-CLOSE-OUT-TRDSTAT.
007760     SET WS-STA-IDX TO 1.
007770 957-WRITE-ONE-TRDSTAT.
007780     MOVE WS-STA-ROW-REC (WS-STA-IDX) TO TRDSTAT-REC.
007790     WRITE TRDSTAT-REC.
007800     SET WS-STA-IDX UP BY 1.
007810     IF WS-STA-IDX NOT > WS-STA-ROW-COUNT
007820         GO TO 957-WRITE-ONE-TRDSTAT.
007830 959-CLOSE-OUT-TRDSTAT.
007840     CLOSE TRDSTAT.
007850 956-EXIT.
007860     EXIT.
007870     
007880 999-DEBUG-DUMP.
007890*    Not called in production - left for the desk to PERFORM
007900*    from a debugger session when a sizing figure looks wrong.
007910     DISPLAY 'WS-ALLOCATE-PRICE=' WS-ALLOCATE-DISPLAY
007920             ' WS-BUY-TARGET-S=' WS-BUY-TARGET-DISPLAY.
007930     
007940*  END OF PROGRAM SWNBUY

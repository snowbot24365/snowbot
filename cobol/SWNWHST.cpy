000100*--------------------------------------------------------------*
000110*    SWNWHST - TRADE-HISTORY RECORD                             *
000120*    CAPWEST SECURITIES - SWING TRADING DESK BATCH SUITE        *
000130*                                                              *
000131*    Append-only log, one row per executed order.  Never        *
000132*    rewritten; SWNBUY appends 'B' rows, SWNSELL appends 'S'    *
000133*    rows.  Also loaded to a table by SWNBUY's re-entry guard   *
000134*    (120-REENTRY-GUARD) to test whether an item already        *
000135*    traded today.                                              *
000136*--------------------------------------------------------------*
000150*
000200 01  SWNX-HISTORY-REC.
000210     05  SWNX-ITEM-CD                PIC X(6).
000220     05  SWNX-TRADE-DATE             PIC X(8).
000230     05  SWNX-TRADE-HOUR             PIC X(6).
000240     05  SWNX-TRADE-TYPE             PIC X(1).
000241         88  SWNX-TRADE-BUY              VALUE 'B'.
000242         88  SWNX-TRADE-SELL             VALUE 'S'.
000250     05  SWNX-TRADE-COUNT            PIC S9(8).
000260     05  SWNX-TRADE-PRICE            PIC S9(10).
000270     05  SWNX-RMK                    PIC X(100).
000280     05  FILLER                      PIC X(11).

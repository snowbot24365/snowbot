000100*--------------------------------------------------------------*
000110*    SWNWPRT - WS-PRC-TABLE WORKING COPY                        *
000120*    CAPWEST SECURITIES - SWING TRADING DESK BATCH SUITE        *
000130*                                                              *
000140*    Working table for one item's price history, newest-first, *
000141*    loaded from PRICEFIL by 700-LOAD-PRICE-TABLE.  COPYed      *
000142*    into WORKING-STORAGE only - never into a FILE SECTION FD,  *
000143*    see SWNWPRC for the record layout.                         *
000144*--------------------------------------------------------------*
000150*
000200 01  WS-PRC-TABLE.
000210     05  WS-PRC-ROW-COUNT            PIC S9(4) COMP VALUE +0.
000220     05  WS-PRC-ROW OCCURS 0 TO 500 TIMES
000230                DEPENDING ON WS-PRC-ROW-COUNT
000240                INDEXED BY WS-PRC-IDX.
000250         10  WS-PRC-CLPR             PIC S9(9).
000260         10  WS-PRC-OPRC             PIC S9(9).
000270         10  WS-PRC-HGPR             PIC S9(9).
000280         10  WS-PRC-LWPR             PIC S9(9).
000290         10  WS-PRC-VOL              PIC S9(9).
000300         10  WS-PRC-DATE             PIC X(8).
